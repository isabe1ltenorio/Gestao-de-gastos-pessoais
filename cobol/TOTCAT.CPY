000100*=============================================================*
000200*  T O T C A T   -   T O T A L   P O R   C A T E G O R I A    *
000300*                                                             *
000400*  SAIDA DO ACUMULADO DE DESPESAS POR CATEGORIA, RESTRITO A   *
000500*  FAIXA DE DATAS PEDIDA (GRAFICO DE PIZZA DO SISTEMA         *
000600*  ON-LINE).  EMITIDO POR DESPESA.CBL AO FINAL DO LOTE.       *
000700*-------------------------------------------------------------*
000800*  ALTERADO EM 1994-02-11 POR J.R.S. - GRAVACAO INICIAL.      *
000900*  ALTERADO EM 2001-11-09 POR V.P.C. - ACRESCIDA QUANTIDADE   *
001000*  DE LANCAMENTOS E CARIMBO DE DATA/HORA DE GERACAO PARA A    *
001100*  CONFERENCIA DE RECONCILIACAO DO LOTE (CH#1042).            *
001200*=============================================================*
001300 01  REG-TOTAL-CATEGORIA.
001400     03  CT-CATEGORIA            PIC X(30).
001500     03  CT-TOTAL                PIC S9(9)V99 COMP-3.
001600     03  CT-QTDE-LANCAMENTOS     PIC 9(07).
001700     03  CT-DATA-GERACAO.
001800         05  CT-GER-ANO          PIC 9(04).
001900         05  CT-GER-MES          PIC 9(02).
002000         05  CT-GER-DIA          PIC 9(02).
002100     03  CT-DATA-GERACAO-R REDEFINES CT-DATA-GERACAO
002200                                 PIC 9(08).
002300     03  CT-HORA-GERACAO         PIC 9(06).
002400     03  FILLER                  PIC X(20).
