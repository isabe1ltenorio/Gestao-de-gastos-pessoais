000100*=============================================================*
000200*  T O T M E S   -   T O T A L   M E N S A L   D E   G A S T O*
000300*                                                             *
000400*  SAIDA DO ACUMULADO DE DESPESAS POR PERIODO (GRAFICO DE     *
000500*  BARRAS DO SISTEMA ON-LINE).  EMITIDO POR DESPESA.CBL EM    *
000600*  ORDEM ASCENDENTE DE PERIODO AO FINAL DO LOTE.              *
000700*-------------------------------------------------------------*
000800*  ALTERADO EM 1994-02-11 POR J.R.S. - GRAVACAO INICIAL.      *
000900*  ALTERADO EM 2001-11-09 POR V.P.C. - ACRESCIDA QUANTIDADE   *
001000*  DE LANCAMENTOS E CARIMBO DE DATA/HORA DE GERACAO PARA A    *
001100*  CONFERENCIA DE RECONCILIACAO DO LOTE (CH#1042).            *
001200*=============================================================*
001300 01  REG-TOTAL-MES.
001400     03  MT-PERIODO              PIC 9(06).
001500     03  MT-TOTAL                PIC S9(9)V99 COMP-3.
001600     03  MT-QTDE-LANCAMENTOS     PIC 9(07).
001700     03  MT-DATA-GERACAO.
001800         05  MT-GER-ANO          PIC 9(04).
001900         05  MT-GER-MES          PIC 9(02).
002000         05  MT-GER-DIA          PIC 9(02).
002100     03  MT-DATA-GERACAO-R REDEFINES MT-DATA-GERACAO
002200                                 PIC 9(08).
002300     03  MT-HORA-GERACAO         PIC 9(06).
002400     03  FILLER                  PIC X(20).
