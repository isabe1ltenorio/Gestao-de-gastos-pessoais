000100*=============================================================*
000200*  O R C E X C   -   E S T O U R O   D E   O R C A M E N T O  *
000300*                                                             *
000400*  SAIDA DA QUEBRA DE CONTROLE DE ESTOURO DE ORCAMENTO,       *
000500*  EMITIDA POR ORCAMEN.CBL QUANDO O GASTO ACUMULADO DE UM     *
000600*  USUARIO/CATEGORIA/PERIODO ULTRAPASSA O TETO CADASTRADO.    *
000700*-------------------------------------------------------------*
000800*  ALTERADO EM 1994-03-02 POR J.R.S. - GRAVACAO INICIAL.      *
000900*  ALTERADO EM 2008-05-09 POR V.P.C. - ACRESCIDOS PERCENTUAL  *
001000*  DE ESTOURO, CARIMBO DE DATA/HORA DE GERACAO E NUMERO       *
001100*  SEQUENCIAL DA LINHA NO LOTE (CH#1339).                     *
001200*=============================================================*
001300 01  REG-ORCAMENTO-EXCECAO.
001400     03  BE-USER-UUID            PIC X(36).
001500     03  BE-CATEGORIA            PIC X(30).
001600     03  BE-PERIODO              PIC 9(06).
001700     03  BE-LIMITE               PIC S9(9)V99 COMP-3.
001800     03  BE-GASTO                PIC S9(9)V99 COMP-3.
001900     03  BE-EXCEDENTE            PIC S9(9)V99 COMP-3.
002000     03  BE-PCT-EXCEDIDO         PIC 9(03)V99 COMP-3.
002100     03  BE-DATA-GERACAO.
002200         05  BE-GER-ANO          PIC 9(04).
002300         05  BE-GER-MES          PIC 9(02).
002400         05  BE-GER-DIA          PIC 9(02).
002500     03  BE-DATA-GERACAO-R REDEFINES BE-DATA-GERACAO
002600                                 PIC 9(08).
002700     03  BE-HORA-GERACAO         PIC 9(06).
002800     03  BE-NUM-SEQ              PIC 9(07).
002900     03  FILLER                  PIC X(14).
