000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    DESPESA.
000030 AUTHOR.        J R SANTOS.
000040 INSTALLATION.  GESTOR FINANCEIRO - CPD SANTOS.
000050 DATE-WRITTEN.  11/02/1994.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO.
000080*=============================================================*
000090*  DESPESA  -  LOTE NOTURNO DE LANCAMENTO DE DESPESAS         *
000100*                                                             *
000110*  LE O ARQUIVO DE LANCAMENTOS DE DESPESA DO DIA (DESPESA-IN),*
000120*  VALIDA CADA REGISTRO, CONTABILIZA OS ACEITOS NO ARQUIVO DE *
000130*  DESPESAS POSTADAS (DESPESA-OUT) E ACUMULA OS TOTAIS POR    *
000140*  MES (GRAFICO DE BARRAS) E POR CATEGORIA (GRAFICO DE PIZZA) *
000150*  QUE O SISTEMA ON-LINE EXIBE AO USUARIO.                    *
000160*-------------------------------------------------------------*
000170*  H I S T O R I C O   D E   A L T E R A C O E S               *
000180*-------------------------------------------------------------*
000190*  11/02/1994  J.R.S.  CH#0401  GRAVACAO INICIAL DO PROGRAMA. *
000200*  03/05/1994  J.R.S.  CH#0418  INCLUIDO ACUMULO POR CATEGORIA*
000210*                               (GRAFICO DE PIZZA).           *
000220*  22/08/1995  M.A.F.  CH#0552  CORRIGIDO CALCULO DO TOTAL    *
000230*                               MENSAL QUE IGNORAVA O ULTIMO  *
000240*                               REGISTRO DO ARQUIVO.          *
000250*  14/01/1996  M.A.F.  CH#0609  FAIXA DE VALORES PARA A       *
000260*                               CONSULTA POR INTERVALO.       *
000270*  19/07/1996  J.R.S.  CH#0671  REJEITA DESPESA COM VALOR     *
000280*                               ZERO OU NEGATIVO.             *
000290*  03/02/1997  M.A.F.  CH#0730  AJUSTE NA FAIXA DE DATAS P/   *
000300*                               ACUMULO DE CATEGORIA.         *
000310*  11/09/1997  J.R.S.  CH#0774  REGISTRO DE OBSERVACOES       *
000320*                               AMPLIADO PARA CONFORMAR COM   *
000330*                               O CADASTRO DE DESPESAS.       *
000340*  27/10/1998  M.A.F.  CH#0901  REVISAO GERAL DE DATAS PARA   *
000350*                               O ANO 2000 - CAMPOS DE ANO    *
000360*                               PASSAM A 4 POSICOES (CCYY).   *
000370*  06/01/1999  M.A.F.  CH#0903  TESTE DE VIRADA DE SECULO NA  *
000380*                               QUEBRA DE PERIODO MENSAL -    *
000390*                               SEM OCORRENCIAS.              *
000400*  25/02/1999  J.R.S.  CH#0918  PEQUENO AJUSTE NA MENSAGEM DE *
000410*                               REJEICAO POR VALOR INVALIDO.  *
000420*  09/11/2001  V.P.C.  CH#1042  ACUMULADORES PASSAM A COMP    *
000430*                               PARA GANHAR DESEMPENHO NO     *
000440*                               FECHAMENTO DO LOTE.           *
000450*  17/06/2004  V.P.C.  CH#1165  CAMPO DESP-OBSERVACOES        *
000460*                               AMPLIADO PARA 100 POSICOES A  *
000470*                               PEDIDO DA CONTABILIDADE.      *
000480*  14/08/2007  V.P.C.  CH#1301  LAYOUT GANHA FORMA DE         *
000490*                               PAGAMENTO/PARCELAMENTO/ORIGEM;*
000500*                               GRAVACAO PASSA A NUMERAR      *
000510*                               DESP-NUM-SEQ-LOTE NA SAIDA.   *
000520*  09/03/2010  V.P.C.  CH#1356  CONSULTA POR FAIXA DE VALOR   *
000530*                               (4200) PASSA A SER CONSULTADA *
000540*                               JUNTO COM A FAIXA DE DATAS NO *
000550*                               ACUMULO POR CATEGORIA.        *
000560*  22/11/2011  V.P.C.  CH#1402  CORRIGIDO 2300-ACUM-MES QUE   *
000570*                               SOBRESCREVIA WS-IDX-MES (O    *
000580*                               CONTADOR DE MESES USADOS QUE  *
000590*                               3000-EMITE-MESES PERCORRE) COM*
000600*                               O ANO DA DESPESA CORRENTE A   *
000610*                               CADA CHAMADA, ESTOURANDO A    *
000620*                               TABELA TAB-MES-OCOR (120 POS.)*
000630*                               EM QUALQUER LOTE COM DATA REAL*
000640*                               - REMOVIDA A SOBRESCRITA.     *
000650*                               REMOVIDO TAMBEM WS-IDX-       *
000660*                               CATEGORIA, CONTADOR MORTO QUE *
000670*                               NUNCA ERA LIDO.               *
000680*  29/11/2011  V.P.C.  CH#1403  2300-ACUM-MES E 2400-ACUM-   *
000690*                               CATEGORIA NAO REINICIAVAM OS *
000700*                               INDICES IDX-TM/IDX-TC NO     *
000710*                               INICIO DE CADA CHAMADA - A   *
000720*                               SEARCH VARYING RETOMAVA DO    *
000730*                               PONTO ONDE A DESPESA ANTERIOR *
000740*                               TINHA PARADO, CRIANDO MES/    *
000750*                               CATEGORIA DUPLICADOS OU       *
000760*                               ACUSANDO TABELA CHEIA FALSA A *
000770*                               PARTIR DO SEGUNDO REGISTRO -  *
000780*                               ACRESCENTADO SET .. TO 1 NO   *
000790*                               INICIO DE CADA PARAGRAFO E    *
000800*                               ANTES DE CADA SEARCH INTERNA  *
000810*                               DE POSICAO LIVRE.             *
000820*=============================================================*
000830
000840 ENVIRONMENT DIVISION.
000850 CONFIGURATION SECTION.
000860 SPECIAL-NAMES.
000870     C01 IS TOP-OF-FORM
000880     CLASS CLASSE-NUMERICA IS "0" THRU "9"
000890     UPSI-0 ON STATUS IS CHAVE-TESTE-LIGADA
000900     UPSI-0 OFF STATUS IS CHAVE-TESTE-DESLIGADA.
000910
000920 INPUT-OUTPUT SECTION.
000930 FILE-CONTROL.
000940     SELECT DESPESA-IN  ASSIGN TO DESPIN
000950         ORGANIZATION IS LINE SEQUENTIAL
000960         FILE STATUS IS ARQST-IN.
000970
000980     SELECT DESPESA-OUT ASSIGN TO DESPOUT
000990         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS IS ARQST-OUT.
001010
001020     SELECT TOTAL-MES-OUT ASSIGN TO TOTMESOU
001030         ORGANIZATION IS LINE SEQUENTIAL
001040         FILE STATUS IS ARQST-TM.
001050
001060     SELECT TOTAL-CAT-OUT ASSIGN TO TOTCATOU
001070         ORGANIZATION IS LINE SEQUENTIAL
001080         FILE STATUS IS ARQST-TC.
001090
001100*=============================================================*
001110 DATA DIVISION.
001120 FILE SECTION.
001130 FD  DESPESA-IN
001140     LABEL RECORD STANDARD.
001150     COPY DESPESA.
001160
001170 FD  DESPESA-OUT
001180     LABEL RECORD STANDARD.
001190     COPY DESPESA REPLACING REG-DESPESA BY REG-DESPESA-SAIDA.
001200
001210 FD  TOTAL-MES-OUT
001220     LABEL RECORD STANDARD.
001230     COPY TOTMES.
001240
001250 FD  TOTAL-CAT-OUT
001260     LABEL RECORD STANDARD.
001270     COPY TOTCAT.
001280
001290*=============================================================*
001300 WORKING-STORAGE SECTION.
001310
001320 COPY DESPESA REPLACING REG-DESPESA BY WS-DESPESA-LIDA.
001330
001340 01  ARQST-IN                   PIC X(02).
001350 01  ARQST-OUT                  PIC X(02).
001360 01  ARQST-TM                   PIC X(02).
001370 01  ARQST-TC                   PIC X(02).
001380
001390 01  WS-FIM-ARQUIVO             PIC X(01) VALUE "N".
001400     88  FIM-DESPESA-IN             VALUE "S".
001410
001420*-------------------------------------------------------------*
001430*  WS-QTDE-LIDOS/ACEITOS/REJEITADOS SO' SERVEM PARA A LINHA DE *
001440*  CONFERENCIA IMPRESSA POR 1200-FECHA-ARQUIVOS - NAO VAO PARA *
001450*  NENHUM ARQUIVO DE SAIDA, E' CONFERENCIA DE OPERADOR MESMO.  *
001460*  WS-IDX-MES (VIDE CH#1402/CH#1403 NO HISTORICO ACIMA) E'     *
001470*  O CONTADOR DE MESES DISTINTOS JA' OCUPADOS EM TAB-MES-OCOR; *
001480*  WS-ACHOU E' REAPROVEITADO POR TODAS AS BUSCAS "PROCURA OU   *
001490*  CRIA" DO PROGRAMA (2300, 2400) - NAO HA UM WS-ACHOU POR     *
001500*  TABELA PORQUE NUNCA HA DUAS BUSCAS SIMULTANEAS EM ABERTO.   *
001510*-------------------------------------------------------------*
001520 01  WS-CONTADORES.
001530     03  WS-QTDE-LIDOS          PIC 9(07) COMP VALUE ZEROS.
001540     03  WS-QTDE-ACEITOS        PIC 9(07) COMP VALUE ZEROS.
001550     03  WS-QTDE-REJEITADOS     PIC 9(07) COMP VALUE ZEROS.
001560     03  WS-IDX-MES             PIC 9(04) COMP VALUE ZEROS.
001570     03  WS-ACHOU               PIC 9(01) COMP VALUE ZEROS.
001580         88  WS-ACHOU-SIM           VALUE 1.
001590         88  WS-ACHOU-NAO           VALUE 0.
001600
001610 01  WS-CAMPO-VALIDO            PIC X(01) VALUE "S".
001620     88  DESPESA-VALIDA             VALUE "S".
001630     88  DESPESA-INVALIDA           VALUE "N".
001640
001650*-------------------------------------------------------------*
001660*  CONTADOR E CHAVE DE LOTE (77 - NAO SUBORDINADOS A NENHUM    *
001670*  GRUPO) - WS-SEQ-SAIDA-DESPESA NUMERA REG-DESPESA-SAIDA NA   *
001680*  GRAVACAO; WS-SW-FAIXA-VALOR SINALIZA SE ALGUM REGISTRO      *
001690*  CAIU DENTRO DA FAIXA DE VALOR CONSULTADA EM 4200 (CH#1356). *
001700*-------------------------------------------------------------*
001710 77  WS-SEQ-SAIDA-DESPESA       PIC 9(07) COMP VALUE ZEROS.
001720 77  WS-SW-FAIXA-VALOR          PIC X(01) VALUE "N".
001730     88  HOUVE-DESPESA-NA-FAIXA     VALUE "S".
001740
001750*-------------------------------------------------------------*
001760*  FAIXA DE DATAS E DE VALORES PARA O ACUMULO POR CATEGORIA   *
001770*  (EQUIVALE AOS PARAMETROS buscarDespesasPorIntervalo... DA  *
001780*  VERSAO ON-LINE).  SEM PARAMETRO DE ENTRADA NESTE LOTE, O   *
001790*  PROGRAMA ASSUME A FAIXA MAXIMA (ABRE-LIMITE A FECHA-LIMITE)*
001800*  PARA QUE O ACUMULO COBRE TODO O ARQUIVO, COMO DOCUMENTADO  *
001810*  NO ROTEIRO DE LOTE.                                        *
001820*-------------------------------------------------------------*
001830 01  WS-FAIXA-DATA.
001840     03  WS-DATA-INICIO         PIC 9(08) VALUE 00010101.
001850     03  WS-DATA-FIM            PIC 9(08) VALUE 99991231.
001860
001870 01  WS-FAIXA-VALOR.
001880     03  WS-VALOR-MINIMO        PIC S9(9)V99 COMP-3 VALUE ZEROS.
001890     03  WS-VALOR-MAXIMO        PIC S9(9)V99 COMP-3
001900                                            VALUE 999999999.99.
001910
001920*-------------------------------------------------------------*
001930*  TABELA DE ACUMULO MENSAL - UMA POSICAO POR MES DISTINTO    *
001940*  ENCONTRADO NO ARQUIVO, NA ORDEM EM QUE FOREM APARECENDO E  *
001950*  DEPOIS ORDENADA PARA EMISSAO (MESMA TECNICA DA TABELA DE   *
001960*  MESES DO CADASTRO-MESTRE, SO' QUE MONTADA EM TEMPO DE      *
001970*  EXECUCAO EM VEZ DE CARREGADA POR FILLER).  TM-QTDE CONTA   *
001980*  OS LANCAMENTOS DE CADA MES PARA A CONFERENCIA DE           *
001990*  RECONCILIACAO (CH#1042).                                   *
002000*-------------------------------------------------------------*
002010 01  TAB-MESES.
002020     03  TAB-MES-OCOR OCCURS 120 TIMES
002030                      INDEXED BY IDX-TM ASCENDING KEY IS TM-PERIODO.
002040         05  TM-PERIODO         PIC 9(06).
002050         05  TM-TOTAL           PIC S9(9)V99 COMP-3.
002060         05  TM-QTDE            PIC 9(07) COMP.
002070
002080*-------------------------------------------------------------*
002090*  TABELA DE ACUMULO POR CATEGORIA - UMA POSICAO POR          *
002100*  CATEGORIA DISTINTA, NA ORDEM DE PRIMEIRA OCORRENCIA NO     *
002110*  ARQUIVO (A VERSAO ON-LINE NAO EXIGE ORDEM ALFABETICA).     *
002120*  TC-QTDE CONTA OS LANCAMENTOS DE CADA CATEGORIA (CH#1042).  *
002130*-------------------------------------------------------------*
002140 01  TAB-CATEGORIAS-TOT.
002150     03  TAB-CAT-OCOR OCCURS 200 TIMES
002160                      INDEXED BY IDX-TC.
002170         05  TC-CATEGORIA       PIC X(30).
002180         05  TC-TOTAL           PIC S9(9)V99 COMP-3.
002190         05  TC-QTDE            PIC 9(07) COMP.
002200
002210*-------------------------------------------------------------*
002220*  DATA E HORA DO SISTEMA - CARIMBA A GERACAO DOS TOTAIS DE   *
002230*  MES E DE CATEGORIA PARA A CONFERENCIA DE RECONCILIACAO DO  *
002240*  LOTE (CH#1042).                                            *
002250*-------------------------------------------------------------*
002260 01  WS-DATA-HORA-SIS.
002270     03  WS-DHS-DATA            PIC 9(08).
002280     03  WS-DHS-HORA            PIC 9(06).
002290     03  FILLER                 PIC X(07).
002300
002310 01  WS-DESMES.
002320     03  FILLER                 PIC X(10) VALUE "JANEIRO".
002330     03  FILLER                 PIC X(10) VALUE "FEVEREIRO".
002340     03  FILLER                 PIC X(10) VALUE "MARCO".
002350     03  FILLER                 PIC X(10) VALUE "ABRIL".
002360     03  FILLER                 PIC X(10) VALUE "MAIO".
002370     03  FILLER                 PIC X(10) VALUE "JUNHO".
002380     03  FILLER                 PIC X(10) VALUE "JULHO".
002390     03  FILLER                 PIC X(10) VALUE "AGOSTO".
002400     03  FILLER                 PIC X(10) VALUE "SETEMBRO".
002410     03  FILLER                 PIC X(10) VALUE "OUTUBRO".
002420     03  FILLER                 PIC X(10) VALUE "NOVEMBRO".
002430     03  FILLER                 PIC X(10) VALUE "DEZEMBRO".
002440 01  WS-TABELA-MESES REDEFINES WS-DESMES.
002450     03  WS-MES-T               PIC X(10) OCCURS 12 TIMES.
002460
002470 01  WS-MENSAGENS.
002480     03  FILLER                 PIC X(40)
002490                  VALUE "ERRO: REGISTRO COM CAMPO OBRIGATORIO EM".
002500     03  FILLER                 PIC X(40)
002510                  VALUE "ERRO: VALOR DA DESPESA INVALIDO         ".
002520     03  FILLER                 PIC X(40)
002530                  VALUE "ERRO: USUARIO DA DESPESA NAO INFORMADO  ".
002540
002550*=============================================================*
002560 PROCEDURE DIVISION.
002570*=============================================================*
002580*  ROTEIRO DO LOTE (CONTROLE MESTRE):                          *
002590*  1000-INICIO ABRE OS ARQUIVOS, LE E VALIDA/POSTA UMA         *
002600*  DESPESA POR VEZ (2000/2100) ATE O FIM DE DESPESA-IN, E SO'  *
002610*  DEPOIS DO LOTE INTEIRO LIDO E' QUE EMITE OS DOIS RELATORIOS *
002620*  DE SAIDA (3000/3100) - OS TOTAIS SAO CUMULATIVOS EM TABELA  *
002630*  EM MEMORIA, NAO HA COMO EMITIR LINHA A LINHA NO MEIO DA     *
002640*  LEITURA.  ESTA' NA MESMA ORDEM DESDE A VERSAO ORIGINAL DE   *
002650*  1994; NENHUMA DAS REVISOES POSTERIORES MEXEU NISSO.         *
002660*=============================================================*
002670*-------------------------------------------------------------*
002680 1000-INICIO.
002690     PERFORM 1100-ABRE-ARQUIVOS.
002700     PERFORM 2000-LE-DESPESA.
002710     PERFORM 2100-VALIDA-DESPESA
002720         THRU 2100-EXIT
002730         UNTIL FIM-DESPESA-IN.
002740     PERFORM 3000-EMITE-MESES THRU 3000-EXIT.
002750     PERFORM 3100-EMITE-CATEGORIAS THRU 3100-EXIT.
002760     PERFORM 1200-FECHA-ARQUIVOS.
002770     STOP RUN.
002780*-------------------------------------------------------------*
002790*  WS-DATA-HORA-SIS E' CARIMBADA UMA UNICA VEZ, NA ABERTURA -  *
002800*  TODAS AS LINHAS DE SAIDA DO LOTE (MT-.../TC-... NAO, SO' AS *
002810*  QUE TEM CAMPO DE GERACAO) LEVAM O MESMO HORARIO, COMO       *
002820*  SEMPRE FOI FEITO NOS LOTES NOTURNOS DESTA CASA.             *
002830 1100-ABRE-ARQUIVOS.
002840     MOVE FUNCTION CURRENT-DATE TO WS-DATA-HORA-SIS.
002850     OPEN INPUT  DESPESA-IN.
002860     IF ARQST-IN NOT = "00"
002870         DISPLAY "DESPESA: ERRO NA ABERTURA DE DESPESA-IN "
002880             ARQST-IN
002890         STOP RUN.
002900     OPEN OUTPUT DESPESA-OUT.
002910     OPEN OUTPUT TOTAL-MES-OUT.
002920     OPEN OUTPUT TOTAL-CAT-OUT.
002930*-------------------------------------------------------------*
002940*  SO' DESPESA-IN TEM CONFERENCIA DE ARQST-IN COM STOP RUN -   *
002950*  OS TRES ARQUIVOS DE SAIDA SAO NOVOS A CADA EXECUCAO (OPEN   *
002960*  OUTPUT), A CHANCE DE ERRO DE ABERTURA E' PRATICAMENTE NULA  *
002970*  E NUNCA JUSTIFICOU CONFERENCIA IGUAL A DA ENTRADA.          *
002980*-------------------------------------------------------------*
002990 1200-FECHA-ARQUIVOS.
003000     CLOSE DESPESA-IN DESPESA-OUT TOTAL-MES-OUT TOTAL-CAT-OUT.
003010     DISPLAY "DESPESA: LIDOS=" WS-QTDE-LIDOS
003020             " ACEITOS=" WS-QTDE-ACEITOS
003030             " REJEITADOS=" WS-QTDE-REJEITADOS.
003040     IF NOT HOUVE-DESPESA-NA-FAIXA
003050         DISPLAY "DESPESA: NENHUM REGISTRO DENTRO DA FAIXA DE "
003060             "VALOR CONSULTADA (WS-FAIXA-VALOR)".
003070*-------------------------------------------------------------*
003080*  A MENSAGEM DE "NENHUM REGISTRO NA FAIXA" SO' EXISTE PORQUE  *
003090*  4200-TESTA-FAIXA-VALOR MARCA HOUVE-DESPESA-NA-FAIXA - SEM   *
003100*  ISSO, UM LOTE COM FAIXA DE VALOR MAL PARAMETRIZADA PASSARIA *
003110*  EM BRANCO SEM NENHUM AVISO NO SYSOUT (CH#1356).             *
003120*-------------------------------------------------------------*
003130 2000-LE-DESPESA.
003140     READ DESPESA-IN INTO WS-DESPESA-LIDA
003150         AT END
003160             SET FIM-DESPESA-IN TO TRUE
003170         NOT AT END
003180             ADD 1 TO WS-QTDE-LIDOS
003190     END-READ.
003200*-------------------------------------------------------------*
003210*  WS-QTDE-LIDOS CONTA TODO REGISTRO LIDO, ACEITO OU NAO - A   *
003220*  DIFERENCA ENTRE ELE E (WS-QTDE-ACEITOS + WS-QTDE-REJEITADOS)*
003230*  NUNCA DEVERIA EXISTIR; SE EXISTIR, E' SINAL DE QUE UM       *
003240*  CAMINHO DE 2100-VALIDA-DESPESA DEIXOU DE CONTAR O REGISTRO. *
003250*-------------------------------------------------------------*
003260*  VALIDA O REGISTRO LIDO; SE PASSAR NAS TRES CONFERENCIAS,   *
003270*  MANDA POSTAR E ACUMULAR, SENAO REJEITA E PASSA ADIANTE.    *
003280*-------------------------------------------------------------*
003290 2100-VALIDA-DESPESA.
003300     SET DESPESA-VALIDA TO TRUE.
003310     PERFORM 2110-TESTA-CAMPOS-OBRIG.
003320     IF DESPESA-VALIDA
003330         PERFORM 2120-TESTA-VALOR.
003340     IF DESPESA-VALIDA
003350         PERFORM 2130-TESTA-USUARIO.
003360*           AS TRES CONFERENCIAS SO' RODAM EM CASCATA ENQUANTO
003370*           DESPESA-VALIDA - A PRIMEIRA QUE REJEITAR JA' BASTA,
003380*           NAO HA GANHO EM ACUMULAR TODAS AS MENSAGENS DE ERRO
003390*           DE UM MESMO REGISTRO (DIFERENTE DO QUE SE FAZ NUMA
003400*           TELA DE CADASTRO ON-LINE).
003410     IF DESPESA-VALIDA
003420         PERFORM 2200-GRAVA-DESPESA THRU 2200-EXIT
003430         PERFORM 2300-ACUM-MES THRU 2300-EXIT
003440         PERFORM 2400-ACUM-CATEGORIA THRU 2400-EXIT
003450         ADD 1 TO WS-QTDE-ACEITOS
003460     ELSE
003470         ADD 1 TO WS-QTDE-REJEITADOS.
003480     PERFORM 2000-LE-DESPESA.
003490 2100-EXIT.
003500     EXIT.
003510*-------------------------------------------------------------*
003520*  OBS. 2005-03-11 (V.P.C. CH#1199): ESTE LOTE NAO TRATA       *
003530*  ALTERACAO/EXCLUSAO DE DESPESA JA POSTADA POR DESP-UUID -    *
003540*  DESPESA-IN SO' TRAZ INCLUSAO (AO CONTRARIO DE ORCAMENTO-IN, *
003550*  QUE CARREGA CODIGO DE MOVIMENTO).  MANUTENCAO DE UM         *
003560*  LANCAMENTO JA CONTABILIZADO CONTINUA SENDO FUNCAO           *
003570*  EXCLUSIVA DO SISTEMA ON-LINE.  LIMITACAO CONHECIDA DO LOTE  *
003580*  NOTURNO, SEM PREVISAO DE ENTRAR NO ROTEIRO ATUAL.           *
003590*-------------------------------------------------------------*
003600*  CAMPOS OBRIGATORIOS NAO PODEM VIR EM BRANCO/ZERO - CUIDA   *
003610*  DA REGRA "A DESPESA NAO PODE SER NULA/VAZIA".              *
003620*-------------------------------------------------------------*
003630 2110-TESTA-CAMPOS-OBRIG.
003640     IF DESP-UUID OF WS-DESPESA-LIDA = SPACES
003650        OR DESP-CATEGORIA OF WS-DESPESA-LIDA = SPACES
003660        OR DESP-DATA-R OF WS-DESPESA-LIDA = ZEROS
003670         SET DESPESA-INVALIDA TO TRUE
003680         DISPLAY "DESPESA REJEITADA - CAMPO OBRIGATORIO VAZIO: "
003690             DESP-UUID OF WS-DESPESA-LIDA.
003700*-------------------------------------------------------------*
003710*  DESP-UUID ENTRA NA CONFERENCIA SO' COMO CHAVE DA MENSAGEM   *
003720*  DE REJEICAO - SE VIER EM BRANCO, A MENSAGEM SAI SEM         *
003730*  IDENTIFICADOR, MAS O REGISTRO E' REJEITADO DA MESMA FORMA   *
003740*  (CH#0774 PASSOU A GRAVAR ESSE TIPO DE OBSERVACAO NO SYSOUT  *
003750*  PARA FACILITAR A CONFERENCIA DO OPERADOR).                 *
003760*-------------------------------------------------------------*
003770*  O VALOR DA DESPESA TEM QUE SER MAIOR QUE ZERO.             *
003780*-------------------------------------------------------------*
003790 2120-TESTA-VALOR.
003800     IF DESP-VALOR OF WS-DESPESA-LIDA NOT > ZEROS
003810         SET DESPESA-INVALIDA TO TRUE
003820         DISPLAY "DESPESA REJEITADA - VALOR INVALIDO: "
003830             DESP-UUID OF WS-DESPESA-LIDA.
003840*-------------------------------------------------------------*
003850*  "NOT > ZEROS" PEGA VALOR ZERO E VALOR NEGATIVO NUMA SO'     *
003860*  CONFERENCIA - NAO HA REGRA SEPARADA PARA DESPESA NEGATIVA   *
003870*  PORQUE DESP-VALOR JA' E' S9(9)V99 (CH#0609), ASSINADO PELO  *
003880*  SISTEMA ON-LINE QUANDO HOUVE ESTORNO.                      *
003890*-------------------------------------------------------------*
003900*  O USUARIO DONO DA DESPESA TEM QUE EXISTIR.  NAO HA ARQUIVO *
003910*  MESTRE DE USUARIOS NESTE LOTE (A BASE DE USUARIOS FICA NO  *
003920*  SISTEMA ON-LINE) - A CONFERENCIA POSSIVEL AQUI E' QUE O    *
003930*  IDENTIFICADOR DO USUARIO TENHA VINDO PREENCHIDO.           *
003940*-------------------------------------------------------------*
003950 2130-TESTA-USUARIO.
003960     IF DESP-USER-UUID OF WS-DESPESA-LIDA = SPACES
003970         SET DESPESA-INVALIDA TO TRUE
003980         DISPLAY "DESPESA REJEITADA - USUARIO NAO INFORMADO: "
003990             DESP-UUID OF WS-DESPESA-LIDA.
004000*-------------------------------------------------------------*
004010*  POSTA A DESPESA ACEITA - ANEXA A CATEGORIA (JA VEM PRONTA  *
004020*  NO REGISTRO DE ENTRADA, NAO HA CADASTRO SEPARADO A LIGAR   *
004030*  NESTE LOTE) E GRAVA NO ARQUIVO DE SAIDA NA MESMA ORDEM DE  *
004040*  CHEGADA.  DESP-NUM-SEQ-LOTE E' NUMERADO AQUI PELO PROPRIO  *
004050*  LOTE (CH#1301) - O VALOR QUE EVENTUALMENTE VENHA NA        *
004060*  ENTRADA E' SOBRESCRITO.                                    *
004070*-------------------------------------------------------------*
004080 2200-GRAVA-DESPESA.
004090     MOVE CORRESPONDING WS-DESPESA-LIDA TO REG-DESPESA-SAIDA.
004100     ADD 1 TO WS-SEQ-SAIDA-DESPESA.
004110     MOVE WS-SEQ-SAIDA-DESPESA
004120         TO DESP-NUM-SEQ-LOTE OF REG-DESPESA-SAIDA.
004130     WRITE REG-DESPESA-SAIDA.
004140 2200-EXIT.
004150     EXIT.
004160*-------------------------------------------------------------*
004170*  ACUMULA O VALOR DA DESPESA NO TOTAL DO MES (CCYYMM), COM A *
004180*  MESMA LOGICA DE "PROCURA OU CRIA" QUE O CADASTRO-MESTRE    *
004190*  USAVA PARA NAO DUPLICAR CODIGO.                            *
004200*-------------------------------------------------------------*
004210 2300-ACUM-MES.
004220     SET IDX-TM TO 1.
004230     SET WS-ACHOU-NAO TO TRUE.
004240     SEARCH TAB-MES-OCOR VARYING IDX-TM
004250         AT END
004260             CONTINUE
004270         WHEN TM-PERIODO (IDX-TM) =
004280                 DESP-DATA-R OF WS-DESPESA-LIDA (1:6)
004290             SET WS-ACHOU-SIM TO TRUE.
004300     IF WS-ACHOU-NAO
004310         ADD 1 TO WS-IDX-MES
004320*           REAPROVEITA WS-IDX-MES SO' COMO CONTADOR DE USO,
004330*           A POSICAO LIVRE DA TABELA E' ACHADA COM SEARCH
004340*           VARYING ACIMA, QUE PARA NO PRIMEIRO TM-PERIODO
004350*           EM BRANCO (ZEROS) QUANDO A CHAVE NAO EXISTE.
004360         SET IDX-TM TO 1
004370         SEARCH TAB-MES-OCOR VARYING IDX-TM
004380             AT END
004390                 DISPLAY "DESPESA: TABELA DE MESES CHEIA"
004400             WHEN TM-PERIODO (IDX-TM) = ZEROS
004410                 MOVE DESP-DATA-R OF WS-DESPESA-LIDA (1:6)
004420                     TO TM-PERIODO (IDX-TM)
004430                 MOVE ZEROS TO TM-TOTAL (IDX-TM)
004440                 MOVE ZEROS TO TM-QTDE  (IDX-TM).
004450     COMPUTE TM-TOTAL (IDX-TM) ROUNDED =
004460         TM-TOTAL (IDX-TM) + DESP-VALOR OF WS-DESPESA-LIDA.
004470     ADD 1 TO TM-QTDE (IDX-TM).
004480 2300-EXIT.
004490     EXIT.
004500*-------------------------------------------------------------*
004510*  ACUMULA O VALOR DA DESPESA NA CATEGORIA, RESPEITANDO A     *
004520*  FAIXA DE DATAS E A FAIXA DE VALORES DA CONSULTA            *
004530*  (WS-FAIXA-DATA / WS-FAIXA-VALOR).                          *
004540*-------------------------------------------------------------*
004550 2400-ACUM-CATEGORIA.
004560     SET IDX-TC TO 1.
004570     PERFORM 4100-TESTA-FAIXA-DATA.
004580     IF DESPESA-VALIDA
004590         PERFORM 4200-TESTA-FAIXA-VALOR.
004600     IF NOT DESPESA-VALIDA
004610*           O GO TO SO' PULA A FAIXA/CATEGORIA - A DESPESA JA'
004620*           FOI GRAVADA E CONTADA EM WS-QTDE-ACEITOS POR
004630*           2200-GRAVA-DESPESA, QUE RODA ANTES DESTE PARAGRAFO
004640*           (VIDE 2100-VALIDA-DESPESA); DESPESA-INVALIDA AQUI
004650*           SO' SIGNIFICA "FORA DA CONSULTA", NAO "REJEITADA".
004660         GO TO 2400-EXIT.
004670     SET WS-ACHOU-NAO TO TRUE.
004680     SEARCH TAB-CAT-OCOR VARYING IDX-TC
004690         AT END
004700             CONTINUE
004710         WHEN TC-CATEGORIA (IDX-TC) =
004720                 DESP-CATEGORIA OF WS-DESPESA-LIDA
004730             SET WS-ACHOU-SIM TO TRUE.
004740     IF WS-ACHOU-NAO
004750         SET IDX-TC TO 1
004760         SEARCH TAB-CAT-OCOR VARYING IDX-TC
004770             AT END
004780                 DISPLAY "DESPESA: TABELA DE CATEGORIAS CHEIA"
004790             WHEN TC-CATEGORIA (IDX-TC) = SPACES
004800                 MOVE DESP-CATEGORIA OF WS-DESPESA-LIDA
004810                     TO TC-CATEGORIA (IDX-TC)
004820                 MOVE ZEROS TO TC-TOTAL (IDX-TC)
004830                 MOVE ZEROS TO TC-QTDE  (IDX-TC).
004840     COMPUTE TC-TOTAL (IDX-TC) ROUNDED =
004850         TC-TOTAL (IDX-TC) + DESP-VALOR OF WS-DESPESA-LIDA.
004860     ADD 1 TO TC-QTDE (IDX-TC).
004870 2400-EXIT.
004880     EXIT.
004890*-------------------------------------------------------------*
004900*  FILTRO DE DATAS - EQUIVALE A buscarDespesasPorIntervalo-   *
004910*  DeDatas() DA VERSAO ON-LINE; A' FALTA DE PARAMETRO DE LOTE *
004920*  A FAIXA E' A MAXIMA (VIDE WS-FAIXA-DATA), ENTAO TODO        *
004930*  REGISTRO ACEITO CAI DENTRO DELA - O CAMPO FICA PRONTO PARA *
004940*  O DIA EM QUE O LOTE RECEBER PARAMETRO DE EXECUCAO COM UMA  *
004950*  FAIXA MAIS ESTREITA.                                       *
004960*-------------------------------------------------------------*
004970 4100-TESTA-FAIXA-DATA.
004980     IF DESP-DATA-R OF WS-DESPESA-LIDA < WS-DATA-INICIO
004990        OR DESP-DATA-R OF WS-DESPESA-LIDA > WS-DATA-FIM
005000         SET DESPESA-INVALIDA TO TRUE
005010     ELSE
005020         SET DESPESA-VALIDA TO TRUE.
005030*-------------------------------------------------------------*
005040*  FILTRO DE VALORES - EQUIVALE A buscarDespesasPorIntervalo- *
005050*  DeValores() DA VERSAO ON-LINE.  CONSULTADO POR             *
005060*  2400-ACUM-CATEGORIA LOGO APOS 4100, NA MESMA FAIXA MAXIMA  *
005070*  (WS-FAIXA-VALOR) POR FALTA DE PARAMETRO DE LOTE (CH#1356). *
005080*  MARCA WS-SW-FAIXA-VALOR QUANDO ALGUM REGISTRO CAI DENTRO   *
005090*  DA FAIXA, PARA A MENSAGEM DE FECHAMENTO DO LOTE.           *
005100*-------------------------------------------------------------*
005110 4200-TESTA-FAIXA-VALOR.
005120     IF DESP-VALOR OF WS-DESPESA-LIDA < WS-VALOR-MINIMO
005130        OR DESP-VALOR OF WS-DESPESA-LIDA > WS-VALOR-MAXIMO
005140         SET DESPESA-INVALIDA TO TRUE
005150     ELSE
005160         SET DESPESA-VALIDA TO TRUE
005170         SET HOUVE-DESPESA-NA-FAIXA TO TRUE.
005180*-------------------------------------------------------------*
005190*  EMITE OS TOTAIS MENSAIS EM ORDEM ASCENDENTE DE PERIODO -   *
005200*  A TABELA JA' FOI DECLARADA COM ASCENDING KEY, BASTA UM     *
005210*  SORT NA PROPRIA TABELA ANTES DE PERCORRER.                 *
005220*-------------------------------------------------------------*
005230 3000-EMITE-MESES.
005240     IF WS-IDX-MES = ZEROS
005250         GO TO 3000-EXIT.
005260     SORT TAB-MES-OCOR ASCENDING KEY TM-PERIODO.
005270     SET IDX-TM TO 1.
005280     PERFORM 3010-EMITE-UM-MES THRU 3010-EXIT
005290         UNTIL IDX-TM > WS-IDX-MES.
005300 3000-EXIT.
005310     EXIT.
005320*-------------------------------------------------------------*
005330*  MT-DATA-GERACAO-R/MT-HORA-GERACAO REPETEM O MESMO CARIMBO   *
005340*  EM TODA LINHA DO RELATORIO - SERVE PARA O OPERADOR          *
005350*  CONFERIR, NUMA REEMISSAO, QUE TODAS AS LINHAS SAIRAM DA     *
005360*  MESMA RODADA DO LOTE (CH#1339 TROUXE A MESMA IDEIA PARA A   *
005370*  LINHA DE ESTOURO DO ORCAMEN).                               *
005380 3010-EMITE-UM-MES.
005390     IF TM-PERIODO (IDX-TM) NOT = ZEROS
005400         MOVE TM-PERIODO (IDX-TM) TO MT-PERIODO
005410         MOVE TM-TOTAL   (IDX-TM) TO MT-TOTAL
005420         MOVE TM-QTDE    (IDX-TM) TO MT-QTDE-LANCAMENTOS
005430         MOVE WS-DHS-DATA         TO MT-DATA-GERACAO-R
005440         MOVE WS-DHS-HORA         TO MT-HORA-GERACAO
005450         WRITE REG-TOTAL-MES.
005460     SET IDX-TM UP BY 1.
005470 3010-EXIT.
005480     EXIT.
005490*-------------------------------------------------------------*
005500*  EMITE OS TOTAIS POR CATEGORIA, NA ORDEM DE PRIMEIRA         *
005510*  OCORRENCIA NO ARQUIVO (A VERSAO ON-LINE NAO EXIGE ORDEM    *
005520*  ALFABETICA PARA O GRAFICO DE PIZZA).                       *
005530*-------------------------------------------------------------*
005540*  AQUI O LACO PERCORRE O LIMITE FIXO DE 200 POSICOES DA       *
005550*  TABELA (OCCURS 200), E NAO UM CONTADOR DE USO COMO EM       *
005560*  3000-EMITE-MESES - TC-CATEGORIA EM BRANCO MARCA POSICAO     *
005570*  NUNCA OCUPADA, ENTAO 3110 SO' GRAVA LINHA QUANDO O CAMPO    *
005580*  NAO ESTA' EM BRANCO (CH#1403 CITA ESTE PADRAO COMO O        *
005590*  CORRETO NO COMENTARIO DA CORRECAO DE 2300/2400).            *
005600*-------------------------------------------------------------*
005610 3100-EMITE-CATEGORIAS.
005620     SET IDX-TC TO 1.
005630     PERFORM 3110-EMITE-UMA-CATEGORIA THRU 3110-EXIT
005640         UNTIL IDX-TC > 200.
005650 3100-EXIT.
005660     EXIT.
005670*-------------------------------------------------------------*
005680 3110-EMITE-UMA-CATEGORIA.
005690     IF TC-CATEGORIA (IDX-TC) NOT = SPACES
005700         MOVE TC-CATEGORIA (IDX-TC) TO CT-CATEGORIA
005710         MOVE TC-TOTAL     (IDX-TC) TO CT-TOTAL
005720         MOVE TC-QTDE      (IDX-TC) TO CT-QTDE-LANCAMENTOS
005730         MOVE WS-DHS-DATA           TO CT-DATA-GERACAO-R
005740         MOVE WS-DHS-HORA           TO CT-HORA-GERACAO
005750         WRITE REG-TOTAL-CATEGORIA.
005760     SET IDX-TC UP BY 1.
005770 3110-EXIT.
005780     EXIT.
005790*=============================================================*
005800 END PROGRAM DESPESA.
