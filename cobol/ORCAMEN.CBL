000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    ORCAMEN.
000030 AUTHOR.        J R SANTOS.
000040 INSTALLATION.  GESTOR FINANCEIRO - CPD SANTOS.
000050 DATE-WRITTEN.  02/03/1994.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO.
000080*=============================================================*
000090*  ORCAMEN  -  LOTE NOTURNO DE MANUTENCAO DE ORCAMENTO        *
000100*               MENSAL E CONFERENCIA DE ESTOURO               *
000110*                                                             *
000120*  LE O ARQUIVO DE MANUTENCAO DE TETOS DE ORCAMENTO           *
000130*  (ORCAMENTO-IN), APLICA INCLUSAO/ALTERACAO/EXCLUSAO CONTRA  *
000140*  A TABELA DE ORCAMENTOS EM MEMORIA, GRAVA O ORCAMENTO JA    *
000150*  CONSOLIDADO (ORCAMENTO-OUT) E, EM SEGUIDA, CONFRONTA O     *
000160*  GASTO JA POSTADO PELO LOTE DESPESA (DESPESA-OUT) CONTRA O  *
000170*  TETO DE CADA USUARIO/CATEGORIA/PERIODO, EMITINDO UMA       *
000180*  LINHA DE ESTOURO (BUDGET-EXCEPTION-OUT) SEMPRE QUE O GASTO *
000190*  ULTRAPASSAR O LIMITE.                                      *
000200*                                                             *
000210*  OBS. 2005-03-11 (V.P.C. CH#1199): ESTE LOTE NAO EXPOE A     *
000220*  LISTAGEM DE ORCAMENTOS POR USUARIO NEM A LISTAGEM POR      *
000230*  PERIODO - AMBAS SAO CONSULTAS ON-LINE (TELA DE ACOMPANHA-  *
000240*  MENTO), SEM EQUIVALENTE EM ARQUIVO DE SAIDA DE LOTE.       *
000250*  ORCAMENTO-OUT JA' CARREGA TODOS OS ORCAMENTOS ATIVOS, MAS  *
000260*  NAO HA SELECAO POR USUARIO OU POR PERIODO NESTE PROGRAMA - *
000270*  QUEM PRECISAR DESSA VISAO FILTRADA CONSULTA O ARQUIVO      *
000280*  GERADO DIRETO, OU USA A TELA ON-LINE.  LIMITACAO CONHECIDA *
000290*  DO LOTE NOTURNO, SEM PREVISAO DE ENTRAR NO ROTEIRO ATUAL.  *
000300*-------------------------------------------------------------*
000310*  H I S T O R I C O   D E   A L T E R A C O E S               *
000320*-------------------------------------------------------------*
000330*  02/03/1994  J.R.S.  CH#0409  GRAVACAO INICIAL DO PROGRAMA. *
000340*  03/05/1994  J.R.S.  CH#0419  INCLUIDA VALIDACAO DE         *
000350*                               CATEGORIA CONTRA O CADASTRO-  *
000360*                               MESTRE.                       *
000370*  30/09/1994  M.A.F.  CH#0447  REJEITA ORCAMENTO DUPLICADO   *
000380*                               NA INCLUSAO E NA ALTERACAO.   *
000390*  14/01/1996  M.A.F.  CH#0610  CONFRONTO DE ESTOURO PASSA A  *
000400*                               USAR O ARQUIVO DESPESA-OUT DO *
000410*                               LOTE DESPESA EM VEZ DE UM     *
000420*                               TOTAL INFORMADO MANUALMENTE.  *
000430*  19/07/1996  J.R.S.  CH#0672  TETO ZERO PASSA A SER ACEITO  *
000440*                               (SO' NEGATIVO E' REJEITADO).  *
000450*  03/02/1997  M.A.F.  CH#0731  ORDENACAO DO ARQUIVO DE       *
000460*                               DESPESAS POSTADAS POR         *
000470*                               USUARIO/CATEGORIA/PERIODO     *
000480*                               PARA A QUEBRA DE CONTROLE.    *
000490*  27/10/1998  M.A.F.  CH#0902  REVISAO GERAL DE DATAS PARA   *
000500*                               O ANO 2000 - ORC-PERIODO      *
000510*                               PASSA A 4+2 POSICOES (CCYYMM).*
000520*  06/01/1999  M.A.F.  CH#0904  TESTE DE VIRADA DE SECULO NA  *
000530*                               QUEBRA DE PERIODO - SEM       *
000540*                               OCORRENCIAS.                  *
000550*  09/11/2001  V.P.C.  CH#1043  TABELA DE ORCAMENTOS EM       *
000560*                               MEMORIA AMPLIADA DE 200 PARA  *
000570*                               500 POSICOES.                 *
000580*  21/03/2006  V.P.C.  CH#1228  EXCLUSAO LOGICA PASSA A       *
000590*                               LIBERAR A CHAVE PARA NOVA     *
000600*                               INCLUSAO NO MESMO LOTE.       *
000610*  09/05/2008  V.P.C.  CH#1339  LAYOUT GANHA ALERTA DE        *
000620*                               ESTOURO, RENOVACAO AUTOMATICA *
000630*                               E AUDITORIA DE INCLUSAO/      *
000640*                               ALTERACAO; EXCECAO GANHA      *
000650*                               PERCENTUAL DE ESTOURO E       *
000660*                               CARIMBO DE GERACAO.           *
000670*  09/03/2010  V.P.C.  CH#1356  CORRIGIDA EXCLUSAO LOGICA QUE *
000680*                               USAVA SET EM CAMPO PIC X EM   *
000690*                               VEZ DE MOVE (TO-ATIVO).       *
000700*  29/11/2011  V.P.C.  CH#1403  2130-TESTA-CATEGORIA, 2210-   *
000710*                               JA-CADASTRADO, 2220-OCUPA-    *
000720*                               POSICAO-LIVRE, 2310-LOCALIZA- *
000730*                               POR-ID E 3040-FECHA-GRUPO NAO *
000740*                               REINICIAVAM IDX-CT/IDX-TO NO  *
000750*                               INICIO DE CADA CHAMADA - COMO *
000760*                               SAO PERFORMADOS UM REGISTRO/  *
000770*                               GRUPO POR VEZ, A SEARCH       *
000780*                               VARYING RETOMAVA DO PONTO     *
000790*                               ONDE O REGISTRO ANTERIOR      *
000800*                               PAROU (INCLUSIVE APOS         *
000810*                               3500-GRAVA-SAIDA-ORCAMENTOS,  *
000820*                               QUE DEIXA IDX-TO ALEM DO      *
000830*                               FIM) - BUSCA DE DUPLICADOS,   *
000840*                               LOCALIZACAO POR ID E O CASA-  *
000850*                               MENTO DE GRUPO EM 3040 PASSA- *
000860*                               VAM A FALHAR A PARTIR DO      *
000870*                               SEGUNDO REGISTRO/GRUPO -      *
000880*                               ACRESCENTADO SET .. TO 1 NO   *
000890*                               INICIO DE CADA PARAGRAFO.     *
000900*=============================================================*
000910
000920 ENVIRONMENT DIVISION.
000930 CONFIGURATION SECTION.
000940*-------------------------------------------------------------*
000950*  C01/TOP-OF-FORM E UPSI-0 SAO COPIADOS DO PADRAO DE CABECALHO*
000960*  DE ENVIRONMENT DIVISION DOS DEMAIS LOTES DA CASA - ORCAMEN   *
000970*  NAO IMPRIME RELATORIO PAGINADO (SO' GRAVA ARQUIVO E DISPLAY  *
000980*  DE RESUMO), ENTAO C01 FICA DECLARADO MAS SEM USO NESTE       *
000990*  PROGRAMA; UPSI-0 E' A CHAVE DE TESTE PADRAO DO CPD (LIGADA   *
001000*  VIA JCL QUANDO SE QUER RODAR EM MODO DE HOMOLOGACAO).        *
001010*-------------------------------------------------------------*
001020 SPECIAL-NAMES.
001030     C01 IS TOP-OF-FORM
001040     CLASS CLASSE-NUMERICA IS "0" THRU "9"
001050     UPSI-0 ON STATUS IS CHAVE-TESTE-LIGADA
001060     UPSI-0 OFF STATUS IS CHAVE-TESTE-DESLIGADA.
001070
001080 INPUT-OUTPUT SECTION.
001090 FILE-CONTROL.
001100*-------------------------------------------------------------*
001110*  TODOS OS ARQUIVOS DESTE LOTE SAO LINE SEQUENTIAL (TEXTO),   *
001120*  ASSIM COMO OS DEMAIS LOTES DO GESTOR FINANCEIRO - NENHUM    *
001130*  DELES E' INDEXADO OU RELATIVO, POIS O ACESSO POR CHAVE      *
001140*  (UUID/CATEGORIA/PERIODO) E' FEITO EM MEMORIA, VIA AS        *
001150*  TABELAS TAB-CATEGORIAS/TAB-ORCAMENTOS, NAO PELO ARQUIVO      *
001160*  FISICO.                                                      *
001170*-------------------------------------------------------------*
001180     SELECT ORCAMENTO-IN  ASSIGN TO ORCIN
001190         ORGANIZATION IS LINE SEQUENTIAL
001200         FILE STATUS IS ARQST-OI.
001210
001220     SELECT ORCAMENTO-OUT ASSIGN TO ORCOUT
001230         ORGANIZATION IS LINE SEQUENTIAL
001240         FILE STATUS IS ARQST-OO.
001250
001260     SELECT CATEGORIA-IN  ASSIGN TO CATIN
001270         ORGANIZATION IS LINE SEQUENTIAL
001280         FILE STATUS IS ARQST-CI.
001290
001300     SELECT DESPESA-ENT   ASSIGN TO DESPOUT
001310         ORGANIZATION IS LINE SEQUENTIAL
001320         FILE STATUS IS ARQST-DE.
001330*-------------------------------------------------------------*
001340*  O LOGICO "DESPOUT" (E NAO "DESPIN") E' DE PROPOSITO - DO    *
001350*  PONTO DE VISTA DO LOTE DESPESA ESTE ARQUIVO E' UMA SAIDA;    *
001360*  AQUI ELE E' LIDO SOMENTE, MAS O NOME LOGICO E' MANTIDO       *
001370*  IGUAL NOS DOIS PROGRAMAS PARA FACILITAR A LEITURA DO JCL     *
001380*  POR QUEM ACOMPANHA A CADEIA DOS DOIS LOTES.                 *
001390*-------------------------------------------------------------*
001400     SELECT BUDGET-EXCEPTION-OUT ASSIGN TO ORCEXOUT
001410         ORGANIZATION IS LINE SEQUENTIAL
001420         FILE STATUS IS ARQST-BE.
001430
001440*-------------------------------------------------------------*
001450*  ARQ-ORDENADO NAO TEM FILE STATUS - E' ARQUIVO DE ORDENACAO  *
001460*  (SD), CUJO CONTROLE DE ABERTURA/FECHAMENTO E FIM DE DADOS E' *
001470*  FEITO PELO PROPRIO VERBO SORT/RELEASE/RETURN, NAO POR OPEN/  *
001480*  READ/CLOSE EXPLICITOS COMO OS DEMAIS ARQUIVOS DESTE LOTE.   *
001490*-------------------------------------------------------------*
001500     SELECT ARQ-ORDENADO  ASSIGN TO WORKSRT.
001510
001520*=============================================================*
001530 DATA DIVISION.
001540 FILE SECTION.
001550*-------------------------------------------------------------*
001560*  A MESMA COPYBOOK ORCAMEN.CPY SERVE DE LAYOUT TANTO PARA A   *
001570*  ENTRADA DE MANUTENCAO (ORCAMENTO-IN) QUANTO PARA A SAIDA    *
001580*  CONSOLIDADA (ORCAMENTO-OUT) - O REPLACING SO' TROCA O NOME  *
001590*  DO GRUPO 01 PARA EVITAR DUPLICAR O DATA-NAME ENTRE AS DUAS  *
001600*  FD, JA QUE O LAYOUT DE CAMPOS E' IDENTICO NOS DOIS LADOS.   *
001610*-------------------------------------------------------------*
001620 FD  ORCAMENTO-IN
001630     LABEL RECORD STANDARD.
001640     COPY ORCAMEN.
001650
001660 FD  ORCAMENTO-OUT
001670     LABEL RECORD STANDARD.
001680     COPY ORCAMEN REPLACING REG-ORCAMENTO BY REG-ORCAMENTO-SAIDA.
001690
001700*-------------------------------------------------------------*
001710*  CATEGOR.CPY E' MANTIDA PELO CADASTRO-MESTRE DE CATEGORIAS   *
001720*  (OUTRO SISTEMA) - ORCAMEN SO' LE, NUNCA GRAVA NESTE         *
001730*  ARQUIVO.                                                    *
001740*-------------------------------------------------------------*
001750 FD  CATEGORIA-IN
001760     LABEL RECORD STANDARD.
001770     COPY CATEGOR.
001780
001790*-------------------------------------------------------------*
001800*  DESPESA-ENT E' A MESMA SAIDA QUE O LOTE DESPESA GRAVA COMO  *
001810*  DESPESA-OUT - O DD NO JCL DESTE PASSO E' QUE APONTA PARA O  *
001820*  ARQUIVO GERADO PELA RODADA DO LOTE DESPESA MAIS CEDO NA     *
001830*  MESMA JANELA NOTURNA; POR ISSO O REPLACING RENOMEIA O       *
001840*  GRUPO 01 PARA REG-DESPESA-ENTRADA (EVITA CONFLITO CASO      *
001850*  ALGUM DIA AS DUAS COPYBOOKS SEJAM INCLUIDAS NO MESMO        *
001860*  PROGRAMA).                                                  *
001870*-------------------------------------------------------------*
001880 FD  DESPESA-ENT
001890     LABEL RECORD STANDARD.
001900     COPY DESPESA REPLACING REG-DESPESA BY REG-DESPESA-ENTRADA.
001910
001920*-------------------------------------------------------------*
001930*  ORCEXC.CPY - LAYOUT DA LINHA DE ESTOURO DE ORCAMENTO        *
001940*  (BUDGET-EXCEPTION-OUT), GRAVADA POR 3040-FECHA-GRUPO.       *
001950*-------------------------------------------------------------*
001960 FD  BUDGET-EXCEPTION-OUT
001970     LABEL RECORD STANDARD.
001980     COPY ORCEXC.
001990
002000*-------------------------------------------------------------*
002010*  ARQUIVO DE TRABALHO DA ORDENACAO - SO' CARREGA OS CAMPOS   *
002020*  NECESSARIOS A QUEBRA DE CONTROLE (USUARIO/CATEGORIA/       *
002030*  PERIODO/VALOR), NA ORDEM EXIGIDA PELA CONFERENCIA DE        *
002040*  ESTOURO.                                                    *
002050*-------------------------------------------------------------*
002060 SD  ARQ-ORDENADO.
002070 01  REG-ORDENADO.
002080     03  SRT-USER-UUID           PIC X(36).
002090     03  SRT-CATEGORIA           PIC X(30).
002100     03  SRT-PERIODO             PIC 9(06).
002110     03  SRT-VALOR               PIC S9(9)V99 COMP-3.
002120     03  FILLER                  PIC X(14).
002130
002140*=============================================================*
002150 WORKING-STORAGE SECTION.
002160
002170 COPY ORCAMEN REPLACING REG-ORCAMENTO BY WS-ORCAMENTO-LIDO.
002180
002190 01  ARQST-OI                   PIC X(02).
002200 01  ARQST-OO                   PIC X(02).
002210 01  ARQST-CI                   PIC X(02).
002220 01  ARQST-DE                   PIC X(02).
002230 01  ARQST-BE                   PIC X(02).
002240
002250*-------------------------------------------------------------*
002260*  UMA CHAVE DE FIM POR ARQUIVO DE ENTRADA - ORCAMENTO-IN,     *
002270*  CATEGORIA-IN (LIDO SO' NA CARGA INICIAL, 1150/1160) E O     *
002280*  ARQUIVO DE TRABALHO DO SORT (ARQ-ORDENADO, QUE POR SUA VEZ  *
002290*  LE DESPESA-ENT POR TRAS DOS PANOS EM 3010/3015).            *
002300*-------------------------------------------------------------*
002310 01  WS-CHAVES-FIM.
002320     03  WS-FIM-ORCAMENTO-IN    PIC X(01) VALUE "N".
002330         88  FIM-ORCAMENTO-IN       VALUE "S".
002340     03  WS-FIM-CATEGORIA-IN    PIC X(01) VALUE "N".
002350         88  FIM-CATEGORIA-IN       VALUE "S".
002360     03  WS-FIM-ORDENADO        PIC X(01) VALUE "N".
002370         88  FIM-ORDENADO           VALUE "S".
002380
002390*-------------------------------------------------------------*
002400*  CONTADORES DO RELATORIO DE FECHAMENTO (EMITIDO EM 1200-     *
002410*  FECHA-ARQUIVOS) - UM POR TIPO DE MOVIMENTO MAIS O TOTAL DE  *
002420*  ESTOUROS DETECTADOS NA FASE DE CONFERENCIA.  WS-QTDE-       *
002430*  CATEGORIAS E WS-QTDE-ORCAMENTOS SAO CONTADORES DE OCUPACAO  *
002440*  DE TABELA (NAO SAO IMPRESSOS), USADOS PARA SABER ATE' ONDE  *
002450*  AS TABELAS TAB-CATEGORIAS/TAB-ORCAMENTOS ESTAO PREENCHIDAS. *
002460*-------------------------------------------------------------*
002470 01  WS-CONTADORES.
002480     03  WS-QTDE-LIDOS          PIC 9(07) COMP VALUE ZEROS.
002490     03  WS-QTDE-INCLUIDOS      PIC 9(07) COMP VALUE ZEROS.
002500     03  WS-QTDE-ALTERADOS      PIC 9(07) COMP VALUE ZEROS.
002510     03  WS-QTDE-EXCLUIDOS      PIC 9(07) COMP VALUE ZEROS.
002520     03  WS-QTDE-REJEITADOS     PIC 9(07) COMP VALUE ZEROS.
002530     03  WS-QTDE-ESTOUROS       PIC 9(07) COMP VALUE ZEROS.
002540     03  WS-QTDE-CATEGORIAS     PIC 9(04) COMP VALUE ZEROS.
002550     03  WS-QTDE-ORCAMENTOS     PIC 9(04) COMP VALUE ZEROS.
002560
002570 01  WS-CAMPO-VALIDO            PIC X(01) VALUE "S".
002580     88  ORCAMENTO-VALIDO           VALUE "S".
002590     88  ORCAMENTO-INVALIDO         VALUE "N".
002600
002610*-------------------------------------------------------------*
002620*  WS-ACHOU E' REAPROVEITADO POR TODAS AS ROTINAS DE SEARCH    *
002630*  DESTE PROGRAMA (2130, 2210, 2220, 2310, 3040) - NUNCA HA    *
002640*  DUAS BUSCAS "EM VOO" AO MESMO TEMPO (CADA PARAGRAFO TESTA O *
002650*  RESULTADO LOGO APOS A PROPRIA SEARCH), ENTAO UM UNICO       *
002660*  INDICADOR BASTA.  MESMO PADRAO DO LOTE DESPESA.             *
002670*-------------------------------------------------------------*
002680 01  WS-ACHOU                   PIC 9(01) COMP VALUE ZEROS.
002690     88  WS-ACHOU-SIM               VALUE 1.
002700     88  WS-ACHOU-NAO               VALUE 0.
002710
002720*-------------------------------------------------------------*
002730*  USADO SO' PELA ALTERACAO (2300), QUE PREENCHE COM O PROPRIO *
002740*  UUID DO ORCAMENTO PARA QUE 2210-JA-CADASTRADO NAO ACUSE O   *
002750*  REGISTRO COMO DUPLICADO DELE MESMO; A INCLUSAO (2200) LIMPA *
002760*  O CAMPO ANTES DE CHAMAR O MESMO PARAGRAFO COMPARTILHADO.    *
002770*-------------------------------------------------------------*
002780 01  WS-UUID-EXCLUIR            PIC X(36) VALUE SPACES.
002790
002800*-------------------------------------------------------------*
002810*  CONTADOR E CHAVE DE LOTE (77 - NAO SUBORDINADOS A NENHUM    *
002820*  GRUPO) - WS-SEQ-SAIDA-ORCAMENTO NUMERA REG-ORCAMENTO-SAIDA  *
002830*  NA GRAVACAO; WS-SW-HOUVE-ESTOURO SINALIZA SE O LOTE GEROU   *
002840*  ALGUMA LINHA DE ESTOURO (CH#1339).                          *
002850*-------------------------------------------------------------*
002860 77  WS-SEQ-SAIDA-ORCAMENTO     PIC 9(07) COMP VALUE ZEROS.
002870 77  WS-SW-HOUVE-ESTOURO        PIC X(01) VALUE "N".
002880     88  HOUVE-ESTOURO-NO-LOTE      VALUE "S".
002890
002900*-------------------------------------------------------------*
002910*  TABELA-MESTRE DE CATEGORIAS, CARREGADA DE CATEGORIA-IN NO  *
002920*  INICIO DO LOTE (MESMA TECNICA DE PROCURA EM TABELA DO      *
002930*  CADASTRO-MESTRE DE TIPOS, SO' QUE CARREGADA DE ARQUIVO EM  *
002940*  VEZ DE FILLER).                                             *
002950*-------------------------------------------------------------*
002960 01  TAB-CATEGORIAS.
002970     03  TAB-CAT-OCOR OCCURS 500 TIMES INDEXED BY IDX-CT.
002980         05  CT-NOME            PIC X(30).
002990         05  CT-USER-UUID       PIC X(36).
003000
003010*-------------------------------------------------------------*
003020*  TABELA DE ORCAMENTOS - FAZ AS VEZES DE "BASE DE DADOS" DO  *
003030*  LOTE: INCLUSAO/ALTERACAO/EXCLUSAO TRABALHAM SOMENTE AQUI,  *
003040*  E SO' NO FINAL DO LOTE (3500-GRAVA-SAIDA-ORCAMENTOS) E'    *
003050*  QUE O CONTEUDO ATIVO E' GRAVADO EM ORCAMENTO-OUT.  CAMPOS  *
003060*  DE ALERTA/RENOVACAO/AUDITORIA ACRESCIDOS PARA ACOMPANHAR O *
003070*  LAYOUT DE ORCAMEN.CPY (CH#1339).                           *
003080*-------------------------------------------------------------*
003090 01  TAB-ORCAMENTOS.
003100     03  TAB-ORC-OCOR OCCURS 500 TIMES INDEXED BY IDX-TO.
003110         05  TO-UUID               PIC X(36).
003120         05  TO-USER-UUID          PIC X(36).
003130         05  TO-CATEGORIA          PIC X(30).
003140         05  TO-VALOR-LIMITE       PIC S9(9)V99 COMP-3.
003150         05  TO-PERIODO            PIC 9(06).
003160         05  TO-ATIVO              PIC X(01) VALUE "N".
003170             88  TO-REGISTRO-ATIVO     VALUE "S".
003180         05  TO-IND-ALERTA         PIC X(01).
003190             88  TO-ALERTA-LIGADO      VALUE "S".
003200         05  TO-PCT-ALERTA         PIC 9(03).
003210         05  TO-IND-RENOVACAO-AUTO PIC X(01).
003220             88  TO-RENOVA-AUTOMATICO  VALUE "S".
003230         05  TO-VALOR-GASTO-ANT    PIC S9(9)V99 COMP-3.
003240         05  TO-DATA-INCLUSAO      PIC 9(08).
003250         05  TO-DATA-ALTERACAO     PIC 9(08).
003260         05  TO-USUARIO-ALTERACAO  PIC X(08).
003270
003280*-------------------------------------------------------------*
003290*  ACUMULADORES DA QUEBRA DE CONTROLE DE ESTOURO -            *
003300*  USUARIO/CATEGORIA/PERIODO CORRENTE E GASTO ACUMULADO       *
003310*  DESSE GRUPO ATE' A TROCA DE CHAVE.                          *
003320*-------------------------------------------------------------*
003330 01  WS-QUEBRA-ATUAL.
003340     03  WS-QB-USER-UUID        PIC X(36) VALUE SPACES.
003350     03  WS-QB-CATEGORIA        PIC X(30) VALUE SPACES.
003360     03  WS-QB-PERIODO          PIC 9(06) VALUE ZEROS.
003370     03  WS-QB-GASTO            PIC S9(9)V99 COMP-3 VALUE ZEROS.
003380
003390 01  WS-PRIMEIRA-LEITURA        PIC X(01) VALUE "S".
003400     88  PRIMEIRA-LEITURA-SIM       VALUE "S".
003410
003420*-------------------------------------------------------------*
003430*  DATA E HORA DO SISTEMA - CARIMBA INCLUSAO/ALTERACAO DE     *
003440*  ORCAMENTO E A GERACAO DA LINHA DE ESTOURO (CH#1339).        *
003450*-------------------------------------------------------------*
003460 01  WS-DATA-HORA-SIS.
003470     03  WS-DHS-DATA            PIC 9(08).
003480     03  WS-DHS-HORA            PIC 9(06).
003490     03  FILLER                 PIC X(07).
003500
003510 01  WS-MENSAGENS.
003520     03  FILLER                 PIC X(40)
003530                  VALUE "ERRO: LIMITE DE ORCAMENTO NEGATIVO      ".
003540     03  FILLER                 PIC X(40)
003550                  VALUE "ERRO: PERIODO DO ORCAMENTO EM BRANCO    ".
003560     03  FILLER                 PIC X(40)
003570                  VALUE "ERRO: CATEGORIA NAO CADASTRADA          ".
003580     03  FILLER                 PIC X(40)
003590                  VALUE "ERRO: ORCAMENTO JA CADASTRADO           ".
003600     03  FILLER                 PIC X(40)
003610                  VALUE "ERRO: ORCAMENTO NAO ENCONTRADO          ".
003620
003630*-------------------------------------------------------------*
003640*  WS-MENSAGENS FICA AQUI DESDE A GRAVACAO ORIGINAL COMO        *
003650*  REFERENCIA DE TEXTO PARA QUEM MANTEM OS DISPLAY DE REJEICAO  *
003660*  ESPALHADOS PELA VALIDACAO (2110/2120/2130/2210/2310) - OS    *
003670*  PARAGRAFOS MONTAM A MENSAGEM DIRETO NO PROPRIO DISPLAY EM    *
003680*  VEZ DE MOVER DESTA TABELA, ENTAO AS CINCO LINHAS SERVEM      *
003690*  SO' DE "MODELO" PARA MANTER O TEXTO PADRONIZADO.             *
003700*-------------------------------------------------------------*
003710*-------------------------------------------------------------*
003720*  DESCRICAO DO CODIGO DE MOVIMENTO PARA AS MENSAGENS DE LOG - *
003730*  MESMA TECNICA DE TABELA DE NOMES POR FILLER+REDEFINES QUE O *
003740*  CADASTRO-MESTRE DE TIPOS JA USAVA.                          *
003750*-------------------------------------------------------------*
003760 01  WS-DESMOVTO.
003770     03  FILLER                 PIC X(10) VALUE "INCLUSAO".
003780     03  FILLER                 PIC X(10) VALUE "ALTERACAO".
003790     03  FILLER                 PIC X(10) VALUE "EXCLUSAO".
003800 01  WS-TABELA-MOVTO REDEFINES WS-DESMOVTO.
003810     03  WS-MOVTO-T             PIC X(10) OCCURS 3 TIMES.
003820*-------------------------------------------------------------*
003830*  ORC-COD-MOVTO (1/2/3) INDEXARIA DIRETO WS-MOVTO-T PARA UMA  *
003840*  DESCRICAO LEGIVEL, MAS AS ROTINAS DE VALIDACAO (2100) JA     *
003850*  DESPACHAM POR EVALUATE NAS PROPRIAS 88-LEVELS DE ORC-       *
003860*  COD-MOVTO (ORC-INCLUSAO/ORC-ALTERACAO/ORC-EXCLUSAO) E NAO    *
003870*  PRECISAM MAIS CONSULTAR ESTA TABELA PARA TOMAR DECISAO -     *
003880*  ELA FICA DISPONIVEL CASO ALGUM DISPLAY FUTURO PRECISE        *
003890*  IMPRIMIR O NOME POR EXTENSO DO MOVIMENTO.                    *
003900*-------------------------------------------------------------*
003910
003920*=============================================================*
003930 PROCEDURE DIVISION.
003940*=============================================================*
003950*  ROTEIRO DO LOTE (CONTROLE MESTRE):                          *
003960*  CARREGA O CADASTRO DE CATEGORIAS EM MEMORIA (1150), APLICA   *
003970*  CADA MOVIMENTO DE ORCAMENTO-IN CONTRA A TABELA TAB-ORC-OCOR  *
003980*  (1000/2000/2100), SO' DEPOIS GRAVA A FOTO FINAL DA TABELA EM *
003990*  ORCAMENTO-OUT (3500) E, POR ULTIMO, CONFRONTA O GASTO JA     *
004000*  POSTADO PELO LOTE DESPESA CONTRA O TETO (3000).  A ORDEM     *
004010*  IMPORTA: 3000-GERA-EXCECOES PRECISA DA TABELA JA' CONSOLIDADA*
004020*  (POS-MANUTENCAO), POR ISSO SO' RODA DEPOIS DE 3500 - UM DOS  *
004030*  MOTIVOS DA FALHA DO CH#1403 ERA JUSTAMENTE IDX-TO FICAR      *
004040*  "SUJO" DE 3500 QUANDO 3000/3040 COMECAVAM A RODAR.           *
004050*=============================================================*
004060 1000-INICIO.
004070     PERFORM 1100-ABRE-ARQUIVOS.
004080     PERFORM 1150-CARREGA-CATEGORIAS THRU 1150-EXIT.
004090     PERFORM 2000-LE-ORCAMENTO.
004100     PERFORM 2100-VALIDA-ORCAMENTO
004110         THRU 2100-EXIT
004120         UNTIL FIM-ORCAMENTO-IN.
004130     PERFORM 3500-GRAVA-SAIDA-ORCAMENTOS THRU 3500-EXIT.
004140     PERFORM 3000-GERA-EXCECOES THRU 3000-EXIT.
004150     PERFORM 1200-FECHA-ARQUIVOS.
004160     STOP RUN.
004170*-------------------------------------------------------------*
004180*  WS-DATA-HORA-SIS E' CARIMBADA UMA UNICA VEZ AQUI - TODA      *
004190*  LINHA DE ORCAMENTO-OUT E DE BUDGET-EXCEPTION-OUT DESTA       *
004200*  RODADA SAI COM O MESMO HORARIO (CH#1339).                    *
004210*-------------------------------------------------------------*
004220 1100-ABRE-ARQUIVOS.
004230     MOVE FUNCTION CURRENT-DATE TO WS-DATA-HORA-SIS.
004240     OPEN INPUT  ORCAMENTO-IN.
004250     IF ARQST-OI NOT = "00"
004260         DISPLAY "ORCAMEN: ERRO NA ABERTURA DE ORCAMENTO-IN "
004270             ARQST-OI
004280         STOP RUN.
004290     OPEN INPUT  CATEGORIA-IN.
004300     OPEN INPUT  DESPESA-ENT.
004310     OPEN OUTPUT ORCAMENTO-OUT.
004320     OPEN OUTPUT BUDGET-EXCEPTION-OUT.
004330*-------------------------------------------------------------*
004340*  SO' ORCAMENTO-IN TEM A CONFERENCIA DE ARQST COM STOP RUN -   *
004350*  CATEGORIA-IN E DESPESA-ENT VEM DE OUTROS LOTES DESTA MESMA   *
004360*  RODADA NOTURNA (CARREGADOS PELO JCL ANTES DE ORCAMEN RODAR), *
004370*  E OS DOIS ARQUIVOS DE SAIDA SAO SEMPRE NOVOS.                *
004380*-------------------------------------------------------------*
004390 1200-FECHA-ARQUIVOS.
004400     CLOSE ORCAMENTO-IN ORCAMENTO-OUT CATEGORIA-IN
004410           DESPESA-ENT BUDGET-EXCEPTION-OUT.
004420*-------------------------------------------------------------*
004430*  RESUMO DE FECHAMENTO NO CONSOLE DO JOB - MESMO FORMATO DE   *
004440*  "ETIQUETA=VALOR" USADO PELO LOTE DESPESA, PARA QUEM          *
004450*  ACOMPANHA OS DOIS LOTES NA MESMA TELA DE OPERACAO NOTURNA.  *
004460*-------------------------------------------------------------*
004470     DISPLAY "ORCAMEN: LIDOS=" WS-QTDE-LIDOS
004480             " INCLUIDOS=" WS-QTDE-INCLUIDOS
004490             " ALTERADOS=" WS-QTDE-ALTERADOS
004500             " EXCLUIDOS=" WS-QTDE-EXCLUIDOS
004510             " REJEITADOS=" WS-QTDE-REJEITADOS
004520             " ESTOUROS=" WS-QTDE-ESTOUROS.
004530     IF NOT HOUVE-ESTOURO-NO-LOTE
004540         DISPLAY "ORCAMEN: NENHUM ESTOURO DE ORCAMENTO NESTE LOTE".
004550*-------------------------------------------------------------*
004560*  CARREGA O CADASTRO-MESTRE DE CATEGORIAS EM TABELA PARA     *
004570*  CONSULTA POR 2130-TESTA-CATEGORIA (NEM ORCAMEN NEM DESPESA *
004580*  SAO DONOS DESTE CADASTRO).                                  *
004590*-------------------------------------------------------------*
004600*  A CARGA E' FEITA POR SUBSCRITO DIRETO (WS-QTDE-CATEGORIAS), *
004610*  NAO POR SEARCH - POR ISSO TAB-CATEGORIAS NAO PRECISA DE     *
004620*  NENHUM SET DE INDICE AQUI, AO CONTRARIO DA CARGA DE         *
004630*  ORCAMENTOS EM TAB-ORCAMENTOS, QUE USA SEARCH (2220).        *
004640*-------------------------------------------------------------*
004650 1150-CARREGA-CATEGORIAS.
004660     READ CATEGORIA-IN
004670         AT END
004680             SET FIM-CATEGORIA-IN TO TRUE
004690     END-READ.
004700     PERFORM 1160-CARREGA-UMA-CATEGORIA
004710         UNTIL FIM-CATEGORIA-IN.
004720 1150-EXIT.
004730     EXIT.
004740*-------------------------------------------------------------*
004750*  SE O CADASTRO-MESTRE JA' TIVER MAIS DE 500 CATEGORIAS, AS   *
004760*  EXCEDENTES SAO IGNORADAS (SO' UM DISPLAY DE ALERTA) - A     *
004770*  VALIDACAO POR CATEGORIA EM 2130 SO' ENXERGA O QUE COUBE NA  *
004780*  TABELA.                                                     *
004790*-------------------------------------------------------------*
004800 1160-CARREGA-UMA-CATEGORIA.
004810     IF WS-QTDE-CATEGORIAS < 500
004820         ADD 1 TO WS-QTDE-CATEGORIAS
004830         MOVE CAT-NOME      TO CT-NOME      (WS-QTDE-CATEGORIAS)
004840         MOVE CAT-USER-UUID TO CT-USER-UUID (WS-QTDE-CATEGORIAS)
004850     ELSE
004860         DISPLAY "ORCAMEN: TABELA DE CATEGORIAS CHEIA".
004870     READ CATEGORIA-IN
004880         AT END
004890             SET FIM-CATEGORIA-IN TO TRUE
004900     END-READ.
004910*-------------------------------------------------------------*
004920 2000-LE-ORCAMENTO.
004930     READ ORCAMENTO-IN INTO WS-ORCAMENTO-LIDO
004940         AT END
004950             SET FIM-ORCAMENTO-IN TO TRUE
004960         NOT AT END
004970             ADD 1 TO WS-QTDE-LIDOS
004980     END-READ.
004990*-------------------------------------------------------------*
005000*  VALIDA O REGISTRO E DESPACHA PARA A ROTINA DO MOVIMENTO    *
005010*  PEDIDO (INCLUSAO / ALTERACAO / EXCLUSAO).                  *
005020*-------------------------------------------------------------*
005030*  AS TRES VALIDACOES (2110/2120/2130) SAO ENCADEADAS POR      *
005040*  "IF ORCAMENTO-VALIDO" EM VEZ DE UM SO' IF COM AND - A       *
005050*  VANTAGEM E' QUE CADA PARAGRAFO PODE FAZER O PROPRIO         *
005060*  DISPLAY DE REJEICAO SEM COMPETIR PELA MENSAGEM COM AS       *
005070*  OUTRAS DUAS, E A ORDEM (LIMITE, PERIODO, CATEGORIA) SEGUE   *
005080*  A MESMA SEQUENCIA DE CAMPOS DO LAYOUT DE ENTRADA - SE UM    *
005090*  REGISTRO FALHAR EM MAIS DE UMA REGRA, SO' A PRIMEIRA E'     *
005100*  REPORTADA (NAO HA ACUMULO DE MENSAGENS POR REGISTRO NESTE   *
005110*  LOTE, AO CONTRARIO DO LOTE DESPESA QUE TESTA TUDO ANTES DE  *
005120*  REJEITAR).                                                  *
005130*-------------------------------------------------------------*
005140 2100-VALIDA-ORCAMENTO.
005150     SET ORCAMENTO-VALIDO TO TRUE.
005160     PERFORM 2110-TESTA-LIMITE.
005170     IF ORCAMENTO-VALIDO
005180         PERFORM 2120-TESTA-PERIODO.
005190     IF ORCAMENTO-VALIDO
005200         PERFORM 2130-TESTA-CATEGORIA.
005210     IF ORCAMENTO-VALIDO
005220         EVALUATE TRUE
005230             WHEN ORC-INCLUSAO OF WS-ORCAMENTO-LIDO
005240                 PERFORM 2200-INCLUI-ORCAMENTO THRU 2200-EXIT
005250             WHEN ORC-ALTERACAO OF WS-ORCAMENTO-LIDO
005260                 PERFORM 2300-ALTERA-ORCAMENTO THRU 2300-EXIT
005270             WHEN ORC-EXCLUSAO OF WS-ORCAMENTO-LIDO
005280                 PERFORM 2400-EXCLUI-ORCAMENTO THRU 2400-EXIT
005290             WHEN OTHER
005300                 DISPLAY "ORCAMEN: CODIGO DE MOVIMENTO INVALIDO: "
005310                     ORC-COD-MOVTO OF WS-ORCAMENTO-LIDO
005320                 ADD 1 TO WS-QTDE-REJEITADOS
005330         END-EVALUATE
005340     ELSE
005350         ADD 1 TO WS-QTDE-REJEITADOS.
005360     PERFORM 2000-LE-ORCAMENTO.
005370 2100-EXIT.
005380     EXIT.
005390*-------------------------------------------------------------*
005400*  TETO DE ORCAMENTO NAO PODE SER NEGATIVO (ZERO E' PERMITIDO)*
005410*  - ZERO SIGNIFICA "SEM TETO CADASTRADO AINDA" PARA ALGUMAS   *
005420*  CATEGORIAS NOVAS, E 3040-FECHA-GRUPO JA' TEM GUARDA CONTRA  *
005430*  DIVISAO POR ESSE VALOR (VIDE CH#0672 MAIS ABAIXO).          *
005440*-------------------------------------------------------------*
005450 2110-TESTA-LIMITE.
005460     IF ORC-VALOR-LIMITE OF WS-ORCAMENTO-LIDO < ZEROS
005470         SET ORCAMENTO-INVALIDO TO TRUE
005480         DISPLAY "ORCAMENTO REJEITADO - LIMITE NEGATIVO: "
005490             ORC-UUID OF WS-ORCAMENTO-LIDO.
005500*-------------------------------------------------------------*
005510*  PERIODO (ANO/MES) E' OBRIGATORIO.  O CAMPO VEM COMO        *
005520*  ORC-PERIODO-R (REDEFINE NUMERICO DE ORC-PERIODO) SO' PARA   *
005530*  PERMITIR O TESTE "= ZEROS" ABAIXO - A VERSAO ALFANUMERICA   *
005540*  (ORC-PERIODO) E' A USADA NAS COMPARACOES DE CHAVE COM A     *
005550*  TABELA TAB-ORC-OCOR EM OUTROS PARAGRAFOS.                   *
005560*-------------------------------------------------------------*
005570 2120-TESTA-PERIODO.
005580     IF ORC-PERIODO-R OF WS-ORCAMENTO-LIDO = ZEROS
005590         SET ORCAMENTO-INVALIDO TO TRUE
005600         DISPLAY "ORCAMENTO REJEITADO - PERIODO EM BRANCO: "
005610             ORC-UUID OF WS-ORCAMENTO-LIDO.
005620*-------------------------------------------------------------*
005630*  A CATEGORIA TEM QUE EXISTIR NO CADASTRO-MESTRE PARA O      *
005640*  MESMO USUARIO DO ORCAMENTO.                                 *
005650*-------------------------------------------------------------*
005660*  CH#1403 - SET IDX-CT TO 1 ABAIXO.  ESTE PARAGRAFO E' O      *
005670*  UNICO DO PROGRAMA QUE FAZ SEARCH EM TAB-CAT-OCOR (A CARGA   *
005680*  INICIAL EM 1160-CARREGA-UMA-CATEGORIA POPULA A TABELA POR   *
005690*  SUBSCRITO DIRETO, NAO POR SEARCH), MAS COMO E' PERFORMADO   *
005700*  UMA VEZ POR ORCAMENTO LIDO, O INDICE PRECISA VOLTAR AO      *
005710*  INICIO A CADA CHAMADA DA MESMA FORMA QUE OS DEMAIS.         *
005720*-------------------------------------------------------------*
005730 2130-TESTA-CATEGORIA.
005740     SET IDX-CT TO 1.
005750     SET WS-ACHOU-NAO TO TRUE.
005760     SEARCH TAB-CAT-OCOR VARYING IDX-CT
005770         AT END
005780             CONTINUE
005790         WHEN CT-NOME (IDX-CT) = ORC-CATEGORIA OF WS-ORCAMENTO-LIDO
005800            AND CT-USER-UUID (IDX-CT) =
005810                ORC-USER-UUID OF WS-ORCAMENTO-LIDO
005820             SET WS-ACHOU-SIM TO TRUE.
005830     IF WS-ACHOU-NAO
005840         SET ORCAMENTO-INVALIDO TO TRUE
005850         DISPLAY "ORCAMENTO REJEITADO - CATEGORIA NAO ENCONTRADA: "
005860             ORC-CATEGORIA OF WS-ORCAMENTO-LIDO.
005870*-------------------------------------------------------------*
005880*  INCLUSAO - REJEITA SE JA EXISTE ORCAMENTO ATIVO PARA O     *
005890*  MESMO USUARIO/CATEGORIA/PERIODO, SENAO OCUPA UMA POSICAO   *
005900*  LIVRE DA TABELA (TECNICA "Ja-cadastrado" DO CADASTRO-      *
005910*  MESTRE DE TIPOS).                                          *
005920*-------------------------------------------------------------*
005930*  WS-UUID-EXCLUIR E' ZERADO (SPACES) ANTES DA CHAMADA A       *
005940*  2210-JA-CADASTRADO PORQUE ESSE PARAGRAFO E' COMPARTILHADO   *
005950*  COM 2300-ALTERA-ORCAMENTO, QUE PREENCHE O CAMPO COM O       *
005960*  PROPRIO UUID DO REGISTRO PARA NAO SE AUTO-REJEITAR COMO     *
005970*  DUPLICADO - NA INCLUSAO NAO HA UUID PROPRIO AINDA, ENTAO O  *
005980*  CAMPO TEM QUE FICAR EM BRANCO PARA NAO EXCLUIR NENHUM DOS   *
005990*  REGISTROS JA' ATIVOS DA COMPARACAO.                        *
006000*-------------------------------------------------------------*
006010 2200-INCLUI-ORCAMENTO.
006020     MOVE SPACES TO WS-UUID-EXCLUIR.
006030     PERFORM 2210-JA-CADASTRADO THRU 2210-EXIT.
006040     IF WS-ACHOU-SIM
006050         DISPLAY "ORCAMENTO REJEITADO - JA CADASTRADO: "
006060             ORC-UUID OF WS-ORCAMENTO-LIDO
006070         ADD 1 TO WS-QTDE-REJEITADOS
006080     ELSE
006090         PERFORM 2220-OCUPA-POSICAO-LIVRE THRU 2220-EXIT
006100         ADD 1 TO WS-QTDE-INCLUIDOS.
006110 2200-EXIT.
006120     EXIT.
006130*-------------------------------------------------------------*
006140*  PROCURA, ENTRE OS ORCAMENTOS ATIVOS, UM REGISTRO COM A     *
006150*  MESMA CHAVE USUARIO/CATEGORIA/PERIODO DO REGISTRO LIDO,    *
006160*  IGNORANDO O PROPRIO UUID QUANDO WS-UUID-EXCLUIR VIER       *
006170*  PREENCHIDO (CASO DA ALTERACAO).                             *
006180*-------------------------------------------------------------*
006190*  CH#1403 - SET IDX-TO TO 1 ABAIXO.  ESTE PARAGRAFO E'        *
006200*  CHAMADO POR 2200-INCLUI-ORCAMENTO E POR 2300-ALTERA-        *
006210*  ORCAMENTO, OU SEJA, VARIAS VEZES AO LONGO DO LOTE - SEM O   *
006220*  RESET O INDICE FICAVA COM O VALOR DEIXADO PELA CHAMADA      *
006230*  ANTERIOR (OU JA' FORA DOS LIMITES, SE A CHAMADA ANTERIOR    *
006240*  TIVESSE TERMINADO EM AT END) E A BUSCA DE DUPLICADOS        *
006250*  COMECAVA NO MEIO DA TABELA EM VEZ DO INICIO.                *
006260*-------------------------------------------------------------*
006270 2210-JA-CADASTRADO.
006280     SET IDX-TO TO 1.
006290     SET WS-ACHOU-NAO TO TRUE.
006300     SEARCH TAB-ORC-OCOR VARYING IDX-TO
006310         AT END
006320             CONTINUE
006330         WHEN TO-REGISTRO-ATIVO (IDX-TO)
006340            AND TO-USER-UUID (IDX-TO) =
006350                ORC-USER-UUID OF WS-ORCAMENTO-LIDO
006360            AND TO-CATEGORIA (IDX-TO) =
006370                ORC-CATEGORIA OF WS-ORCAMENTO-LIDO
006380            AND TO-PERIODO (IDX-TO) =
006390                ORC-PERIODO-R OF WS-ORCAMENTO-LIDO
006400            AND TO-UUID (IDX-TO) NOT = WS-UUID-EXCLUIR
006410             SET WS-ACHOU-SIM TO TRUE.
006420 2210-EXIT.
006430     EXIT.
006440*-------------------------------------------------------------*
006450*  ACHA A PRIMEIRA POSICAO LIVRE (NUNCA USADA OU LIBERADA POR *
006460*  UMA EXCLUSAO ANTERIOR NO MESMO LOTE), GRAVA O ORCAMENTO E  *
006470*  CARIMBA A DATA DE INCLUSAO (CH#1339).                      *
006480*-------------------------------------------------------------*
006490*  UMA POSICAO "LIVRE" E' A QUE NUNCA FOI OCUPADA (ALEM DE     *
006500*  WS-QTDE-ORCAMENTOS) - NOTE QUE A CONDICAO EXIGE TO-ATIVO =  *
006510*  "N" *E* TO-UUID = SPACES AO MESMO TEMPO, OU SEJA, UM        *
006520*  REGISTRO EXCLUIDO NESTE LOTE (2400-EXCLUI-ORCAMENTO SO'     *
006530*  REGRAVA TO-ATIVO, NAO LIMPA TO-UUID) NAO E' RECICLADO COMO  *
006540*  POSICAO LIVRE - A TABELA CRESCE MESMO EM LOTES COM MUITAS   *
006550*  EXCLUSOES, ATE' O LIMITE DE 500 OCORRENCIAS DE TAB-ORC-     *
006560*  OCOR.  SE NAO HOUVER POSICAO NUNCA USADA, RECORRE-SE A      *
006570A* WS-QTDE-ORCAMENTOS COMO PROXIMA POSICAO NOVA.               *
006580*  CH#1403 - SET IDX-TO TO 1 ABAIXO, PELO MESMO MOTIVO DOS     *
006590*  DEMAIS PARAGRAFOS DESTE LOTE QUE FAZEM SEARCH VARYING EM    *
006600*  TAB-ORC-OCOR.                                               *
006610*-------------------------------------------------------------*
006620 2220-OCUPA-POSICAO-LIVRE.
006630     SET IDX-TO TO 1.
006640     SET WS-ACHOU-NAO TO TRUE.
006650     SEARCH TAB-ORC-OCOR VARYING IDX-TO
006660         AT END
006670             CONTINUE
006680         WHEN NOT TO-REGISTRO-ATIVO (IDX-TO)
006690            AND TO-UUID (IDX-TO) = SPACES
006700             SET WS-ACHOU-SIM TO TRUE.
006710     IF WS-ACHOU-NAO
006720         IF WS-QTDE-ORCAMENTOS < 500
006730             ADD 1 TO WS-QTDE-ORCAMENTOS
006740             SET IDX-TO TO WS-QTDE-ORCAMENTOS
006750         ELSE
006760             DISPLAY "ORCAMEN: TABELA DE ORCAMENTOS CHEIA"
006770             GO TO 2220-EXIT.
006780     MOVE ORC-UUID        OF WS-ORCAMENTO-LIDO TO TO-UUID (IDX-TO)
006790     MOVE ORC-USER-UUID   OF WS-ORCAMENTO-LIDO
006800                                        TO TO-USER-UUID (IDX-TO)
006810     MOVE ORC-CATEGORIA   OF WS-ORCAMENTO-LIDO
006820                                        TO TO-CATEGORIA (IDX-TO)
006830     MOVE ORC-VALOR-LIMITE OF WS-ORCAMENTO-LIDO
006840                                     TO TO-VALOR-LIMITE (IDX-TO)
006850     MOVE ORC-PERIODO-R   OF WS-ORCAMENTO-LIDO TO TO-PERIODO (IDX-TO)
006860     MOVE ORC-IND-ALERTA  OF WS-ORCAMENTO-LIDO
006870                                     TO TO-IND-ALERTA (IDX-TO)
006880     MOVE ORC-PCT-ALERTA  OF WS-ORCAMENTO-LIDO
006890                                     TO TO-PCT-ALERTA (IDX-TO)
006900     MOVE ORC-IND-RENOVACAO-AUTO OF WS-ORCAMENTO-LIDO
006910                               TO TO-IND-RENOVACAO-AUTO (IDX-TO)
006920     MOVE ORC-VALOR-GASTO-ANTERIOR OF WS-ORCAMENTO-LIDO
006930                                  TO TO-VALOR-GASTO-ANT (IDX-TO)
006940     MOVE WS-DHS-DATA     TO TO-DATA-INCLUSAO (IDX-TO)
006950     MOVE ZEROS           TO TO-DATA-ALTERACAO (IDX-TO)
006960     MOVE SPACES          TO TO-USUARIO-ALTERACAO (IDX-TO)
006970     SET  TO-REGISTRO-ATIVO (IDX-TO) TO TRUE.
006980 2220-EXIT.
006990     EXIT.
007000*-------------------------------------------------------------*
007010*  ALTERACAO - LOCALIZA PELO UUID, CONFERE SE A NOVA CHAVE    *
007020*  NAO COLIDE COM OUTRO ORCAMENTO, REGRAVA CATEGORIA/LIMITE/  *
007030*  PERIODO POR INTEIRO E CARIMBA A DATA DE ALTERACAO (AO LOTE *
007040*  CABE A RESPONSABILIDADE, POIS NAO HA USUARIO INTERATIVO    *
007050*  NESTE PROCESSAMENTO - CH#1339).                             *
007060*-------------------------------------------------------------*
007070*  O GO TO 2300-EXIT LOGO ABAIXO E' O MESMO PADRAO USADO NO    *
007080*  RESTO DESTE PROGRAMA E NO LOTE DESPESA PARA SAIR CEDO DE    *
007090*  UM PARAGRAFO QUANDO A CONDICAO DE REJEICAO JA' FOI TRATADA *
007100*  - EVITA ANINHAR O RESTANTE DA LOGICA (PERFORM 2210, MOVE   *
007110*  DOS CAMPOS) DENTRO DE UM IF WS-ACHOU-SIM QUE SO' ENTRARIA   *
007120*  QUANDO O REGISTRO EXISTE.                                   *
007130*-------------------------------------------------------------*
007140 2300-ALTERA-ORCAMENTO.
007150     PERFORM 2310-LOCALIZA-POR-ID THRU 2310-EXIT.
007160     IF WS-ACHOU-NAO
007170         DISPLAY "ORCAMENTO REJEITADO - NAO ENCONTRADO: "
007180             ORC-UUID OF WS-ORCAMENTO-LIDO
007190         ADD 1 TO WS-QTDE-REJEITADOS
007200         GO TO 2300-EXIT.
007210     MOVE ORC-UUID OF WS-ORCAMENTO-LIDO TO WS-UUID-EXCLUIR.
007220     PERFORM 2210-JA-CADASTRADO THRU 2210-EXIT.
007230     IF WS-ACHOU-SIM
007240         DISPLAY "ORCAMENTO REJEITADO - JA CADASTRADO: "
007250             ORC-UUID OF WS-ORCAMENTO-LIDO
007260         ADD 1 TO WS-QTDE-REJEITADOS
007270     ELSE
007280         MOVE ORC-CATEGORIA    OF WS-ORCAMENTO-LIDO
007290                                        TO TO-CATEGORIA (IDX-TO)
007300         MOVE ORC-VALOR-LIMITE OF WS-ORCAMENTO-LIDO
007310                                     TO TO-VALOR-LIMITE (IDX-TO)
007320         MOVE ORC-PERIODO-R    OF WS-ORCAMENTO-LIDO
007330                                        TO TO-PERIODO (IDX-TO)
007340         MOVE ORC-IND-ALERTA   OF WS-ORCAMENTO-LIDO
007350                                     TO TO-IND-ALERTA (IDX-TO)
007360         MOVE ORC-PCT-ALERTA   OF WS-ORCAMENTO-LIDO
007370                                     TO TO-PCT-ALERTA (IDX-TO)
007380         MOVE ORC-IND-RENOVACAO-AUTO OF WS-ORCAMENTO-LIDO
007390                               TO TO-IND-RENOVACAO-AUTO (IDX-TO)
007400         MOVE ORC-VALOR-GASTO-ANTERIOR OF WS-ORCAMENTO-LIDO
007410                                  TO TO-VALOR-GASTO-ANT (IDX-TO)
007420         MOVE WS-DHS-DATA      TO TO-DATA-ALTERACAO (IDX-TO)
007430         MOVE "LOTE    "       TO TO-USUARIO-ALTERACAO (IDX-TO)
007440         ADD 1 TO WS-QTDE-ALTERADOS.
007450 2300-EXIT.
007460     EXIT.
007470*-------------------------------------------------------------*
007480*  EXCLUSAO - LOCALIZA PELO UUID E DESATIVA (EXCLUSAO LOGICA). *
007490*  CH#1356: CORRIGIDO PARA MOVE - TO-ATIVO E' PIC X, NAO PODE  *
007500*  RECEBER LITERAL POR SET (SET SO' VALE PARA 88-LEVEL/INDICE).*
007510*-------------------------------------------------------------*
007520*  A EXCLUSAO AQUI SO' DESLIGA TO-ATIVO - NAO LIMPA TO-UUID.   *
007530*  3510-GRAVA-UM-ORCAMENTO SO' ESCREVE EM ORCAMENTO-OUT AS     *
007540*  POSICOES COM TO-REGISTRO-ATIVO LIGADO, OU SEJA, O REGISTRO  *
007550*  EXCLUIDO SIMPLESMENTE SOME DA SAIDA DESTA RODADA - E A      *
007560*  POSICAO NAO FICA LIVRE PARA 2220-OCUPA-POSICAO-LIVRE ATE'   *
007570*  O FIM DO LOTE, JUSTAMENTE PORQUE TO-UUID CONTINUA           *
007580*  PREENCHIDO (VIDE NOTA EM 2220).                              *
007590*-------------------------------------------------------------*
007600 2400-EXCLUI-ORCAMENTO.
007610     PERFORM 2310-LOCALIZA-POR-ID THRU 2310-EXIT.
007620     IF WS-ACHOU-NAO
007630         DISPLAY "ORCAMENTO REJEITADO - NAO ENCONTRADO: "
007640             ORC-UUID OF WS-ORCAMENTO-LIDO
007650         ADD 1 TO WS-QTDE-REJEITADOS
007660     ELSE
007670         MOVE "N" TO TO-ATIVO (IDX-TO)
007680         ADD 1 TO WS-QTDE-EXCLUIDOS.
007690 2400-EXIT.
007700     EXIT.
007710*-------------------------------------------------------------*
007720*  PROCURA O ORCAMENTO ATIVO COM O UUID PEDIDO.  USADO POR    *
007730*  ALTERACAO E EXCLUSAO.                                      *
007740*-------------------------------------------------------------*
007750*  CH#1403 - SET IDX-TO TO 1 ABAIXO.  ASSIM COMO 2210 E 2220,  *
007760*  ESTE PARAGRAFO E' PERFORMADO REGISTRO A REGISTRO (UMA VEZ   *
007770*  POR ALTERACAO E UMA VEZ POR EXCLUSAO NO LOTE) E PRECISA     *
007780*  COMECAR DO ZERO A CADA CHAMADA, SENAO A BUSCA PELO UUID     *
007790*  PEDIDO COMECA DO MEIO DA TABELA.                            *
007800*-------------------------------------------------------------*
007810 2310-LOCALIZA-POR-ID.
007820     SET IDX-TO TO 1.
007830     SET WS-ACHOU-NAO TO TRUE.
007840     SEARCH TAB-ORC-OCOR VARYING IDX-TO
007850         AT END
007860             CONTINUE
007870         WHEN TO-REGISTRO-ATIVO (IDX-TO)
007880            AND TO-UUID (IDX-TO) = ORC-UUID OF WS-ORCAMENTO-LIDO
007890             SET WS-ACHOU-SIM TO TRUE.
007900 2310-EXIT.
007910     EXIT.
007920*-------------------------------------------------------------*
007930*  GRAVA EM ORCAMENTO-OUT TODOS OS ORCAMENTOS QUE FICARAM     *
007940*  ATIVOS AO FINAL DO LOTE, NUMERANDO ORC-NUM-SEQ-LOTE PELO   *
007950*  PROPRIO LOTE (CH#1339).                                    *
007960*-------------------------------------------------------------*
007970*  ESTE SET IDX-TO TO 1 NAO E' UM DOS CASOS DO CH#1403 - AQUI  *
007980*  O INDICE E' USADO PARA PERCORRER A TABELA INTEIRA COM      *
007990*  PERFORM ... UNTIL (VARREDURA SEQUENCIAL SIMPLES), NAO COM   *
008000*  SEARCH VARYING, E O PARAGRAFO SO' RODA UMA VEZ NO LOTE      *
008010*  INTEIRO (CHAMADO UMA SO' VEZ POR 1000-INICIO) - NAO HAVIA   *
008020*  COMO O INDICE VIR "SUJO" DE UMA CHAMADA ANTERIOR.  DEIXADO  *
008030*  AQUI MESMO ASSIM PORQUE A TABELA PODE TER SIDO PERCORRIDA   *
008040*  ANTES POR 2220/2310/2210 DURANTE A FASE DE MANUTENCAO.      *
008050*-------------------------------------------------------------*
008060 3500-GRAVA-SAIDA-ORCAMENTOS.
008070     SET IDX-TO TO 1.
008080     PERFORM 3510-GRAVA-UM-ORCAMENTO
008090         UNTIL IDX-TO > WS-QTDE-ORCAMENTOS.
008100 3500-EXIT.
008110     EXIT.
008120*-------------------------------------------------------------*
008130*  UM REGISTRO E' GRAVADO PARA CADA POSICAO ATIVA DA TABELA -  *
008140*  POSICOES NUNCA USADAS (ALEM DE WS-QTDE-ORCAMENTOS) NEM      *
008150*  CHEGAM A SER VARRIDAS, E POSICOES EXCLUIDAS NO LOTE (TO-    *
008160*  ATIVO = "N") SAO PULADAS SEM GERAR LINHA DE SAIDA - ESTE E' *
008170*  O UNICO PONTO DO PROGRAMA ONDE UMA EXCLUSAO LOGICA VIRA     *
008180*  "SUMIR DO ARQUIVO" DE FATO.                                 *
008190*-------------------------------------------------------------*
008200 3510-GRAVA-UM-ORCAMENTO.
008210     IF TO-REGISTRO-ATIVO (IDX-TO)
008220         SET ORC-INCLUSAO OF REG-ORCAMENTO-SAIDA TO TRUE
008230         MOVE TO-UUID         (IDX-TO) TO ORC-UUID
008240                                    OF REG-ORCAMENTO-SAIDA
008250         MOVE TO-USER-UUID    (IDX-TO) TO ORC-USER-UUID
008260                                    OF REG-ORCAMENTO-SAIDA
008270         MOVE TO-CATEGORIA    (IDX-TO) TO ORC-CATEGORIA
008280                                    OF REG-ORCAMENTO-SAIDA
008290         MOVE TO-VALOR-LIMITE (IDX-TO) TO ORC-VALOR-LIMITE
008300                                    OF REG-ORCAMENTO-SAIDA
008310         MOVE TO-PERIODO      (IDX-TO) TO ORC-PERIODO-R
008320                                    OF REG-ORCAMENTO-SAIDA
008330         MOVE TO-IND-ALERTA   (IDX-TO) TO ORC-IND-ALERTA
008340                                    OF REG-ORCAMENTO-SAIDA
008350         MOVE TO-PCT-ALERTA   (IDX-TO) TO ORC-PCT-ALERTA
008360                                    OF REG-ORCAMENTO-SAIDA
008370         MOVE TO-IND-RENOVACAO-AUTO (IDX-TO)
008380                            TO ORC-IND-RENOVACAO-AUTO
008390                                    OF REG-ORCAMENTO-SAIDA
008400         MOVE TO-VALOR-GASTO-ANT (IDX-TO)
008410                            TO ORC-VALOR-GASTO-ANTERIOR
008420                                    OF REG-ORCAMENTO-SAIDA
008430         MOVE TO-DATA-INCLUSAO  (IDX-TO) TO ORC-DATA-INCLUSAO-R
008440                                    OF REG-ORCAMENTO-SAIDA
008450         MOVE TO-DATA-ALTERACAO (IDX-TO) TO ORC-DATA-ALTERACAO-R
008460                                    OF REG-ORCAMENTO-SAIDA
008470         MOVE TO-USUARIO-ALTERACAO (IDX-TO)
008480                            TO ORC-USUARIO-ALTERACAO
008490                                    OF REG-ORCAMENTO-SAIDA
008500         ADD 1 TO WS-SEQ-SAIDA-ORCAMENTO
008510         MOVE WS-SEQ-SAIDA-ORCAMENTO TO ORC-NUM-SEQ-LOTE
008520                                    OF REG-ORCAMENTO-SAIDA
008530         WRITE REG-ORCAMENTO-SAIDA.
008540     SET IDX-TO UP BY 1.
008550*-------------------------------------------------------------*
008560*  CONFRONTO DE ESTOURO - ORDENA AS DESPESAS JA' POSTADAS     *
008570*  PELO LOTE DESPESA (DESPESA-OUT) POR USUARIO/CATEGORIA/     *
008580*  PERIODO (IDEIA EMPRESTADA DE OUTRO PROGRAMA DA CASA QUE JA *
008590*  USA SORT PARA RELATORIO DE VENDAS) E SOMA O GASTO POR      *
008600*  QUEBRA DE CONTROLE, COMPARANDO CONTRA O LIMITE DA TABELA   *
008610*  DE ORCAMENTOS.                                             *
008620*-------------------------------------------------------------*
008630*  ARQ-ORDENADO E' UM ARQUIVO DE TRABALHO (SD NA FILE SECTION) *
008640*  - NAO EXISTE FISICAMENTE NO DD/JCL, E' MANTIDO PELO PROPRIO *
008650*  VERBO SORT EM WORK SPACE.  AS ROTINAS DE ENTRADA E SAIDA DO  *
008660*  SORT SAO PROCEDURES (NAO SIMPLES "USING"/"GIVING") PORQUE A  *
008670*  SOMA POR QUEBRA DE CONTROLE PRECISA SER FEITA NA SAIDA DO    *
008680*  SORT, REGISTRO A REGISTRO, E NAO DA PARA FAZER ISSO SO' COM  *
008690*  UM ARQUIVO GIVING.                                           *
008700*-------------------------------------------------------------*
008710 3000-GERA-EXCECOES.
008720     SORT ARQ-ORDENADO
008730         ON ASCENDING KEY SRT-USER-UUID SRT-CATEGORIA SRT-PERIODO
008740         INPUT PROCEDURE  3010-PREPARA-ORDENACAO
008750         OUTPUT PROCEDURE 3020-PROCESSA-ORDENADO.
008760 3000-EXIT.
008770     EXIT.
008780*-------------------------------------------------------------*
008790*  LE DESPESA-ENT (SAIDA DO LOTE DESPESA) E LIBERA PARA A     *
008800*  ORDENACAO SO' OS CAMPOS QUE A QUEBRA DE CONTROLE PRECISA.  *
008810*-------------------------------------------------------------*
008820*  O PRIMEIRO READ FICA AQUI (FORA DE 3015) PARA GARANTIR QUE  *
008830*  O PRIMEIRO REGISTRO JA' ESTEJA DISPONIVEL ANTES DO PERFORM  *
008840*  UNTIL FIM-ORDENADO COMECAR A TESTAR A CONDICAO - O MESMO    *
008850*  PADRAO "LE ANTES DO LACO" USADO EM 2000-LE-ORCAMENTO/1000-   *
008860*  INICIO PARA OS DEMAIS ARQUIVOS DESTE LOTE.                   *
008870*-------------------------------------------------------------*
008880 3010-PREPARA-ORDENACAO.
008890     READ DESPESA-ENT
008900         AT END
008910             SET FIM-ORDENADO TO TRUE
008920     END-READ.
008930     PERFORM 3015-LIBERA-UMA-DESPESA
008940         UNTIL FIM-ORDENADO.
008950*-------------------------------------------------------------*
008960*  DESP-DATA-R (1:6) PEGA SO' OS 6 PRIMEIROS DIGITOS (AAAAMM)  *
008970*  DA DATA DA DESPESA PARA FORMAR A CHAVE DE PERIODO - O MESMO *
008980*  RECORTE QUE A COPYBOOK DE ORCAMENTO USA EM ORC-PERIODO, DE  *
008990*  MODO QUE SRT-PERIODO CASE DIRETO COM TO-PERIODO NA TABELA   *
009000*  SEM PRECISAR DE NENHUMA CONVERSAO ADICIONAL EM 3040.        *
009010*-------------------------------------------------------------*
009020 3015-LIBERA-UMA-DESPESA.
009030     MOVE DESP-USER-UUID OF REG-DESPESA-ENTRADA
009040         TO SRT-USER-UUID
009050     MOVE DESP-CATEGORIA OF REG-DESPESA-ENTRADA
009060         TO SRT-CATEGORIA
009070     MOVE DESP-DATA-R    OF REG-DESPESA-ENTRADA (1:6)
009080         TO SRT-PERIODO
009090     MOVE DESP-VALOR     OF REG-DESPESA-ENTRADA
009100         TO SRT-VALOR
009110     RELEASE REG-ORDENADO.
009120     READ DESPESA-ENT
009130         AT END
009140             SET FIM-ORDENADO TO TRUE
009150     END-READ.
009160*-------------------------------------------------------------*
009170*  PERCORRE O ARQUIVO JA' ORDENADO SOMANDO O GASTO POR        *
009180*  USUARIO/CATEGORIA/PERIODO E, NA QUEBRA DE CHAVE, COMPARA   *
009190*  CONTRA O LIMITE CADASTRADO E EMITE A EXCECAO SE ESTOURAR.  *
009200*-------------------------------------------------------------*
009210*  WS-PRIMEIRA-LEITURA E' A GUARDA CLASSICA DE QUEBRA DE       *
009220*  CONTROLE - NO PRIMEIRO REGISTRO DO LOTE AINDA NAO HA GRUPO   *
009230*  ANTERIOR PARA FECHAR, ENTAO 3030-COMECA-GRUPO E' CHAMADO     *
009240*  DIRETO (VIDE 3025) SEM PASSAR POR 3040 ANTES.  SE O ARQUIVO  *
009250*  ORDENADO VIER VAZIO (NENHUMA DESPESA NO LOTE), O IF NOT      *
009260*  PRIMEIRA-LEITURA-SIM ABAIXO EVITA FECHAR UM GRUPO QUE NUNCA   *
009270*  CHEGOU A ABRIR.                                              *
009280*-------------------------------------------------------------*
009290 3020-PROCESSA-ORDENADO.
009300     MOVE "S" TO WS-PRIMEIRA-LEITURA.
009310     MOVE ZEROS TO WS-QB-GASTO.
009320     RETURN ARQ-ORDENADO INTO REG-ORDENADO
009330         AT END
009340             SET FIM-ORDENADO TO TRUE
009350     END-RETURN.
009360     PERFORM 3025-TRATA-UM-REGISTRO
009370         UNTIL FIM-ORDENADO.
009380     IF NOT PRIMEIRA-LEITURA-SIM
009390         PERFORM 3040-FECHA-GRUPO THRU 3040-EXIT.
009400*-------------------------------------------------------------*
009410*  CADA RETURN TRAZ O PROXIMO REGISTRO NA ORDEM DE SORT - A     *
009420*  QUEBRA DE CHAVE (USUARIO/CATEGORIA/PERIODO MUDOU) FECHA O    *
009430*  GRUPO CORRENTE E ABRE O PROXIMO; ENQUANTO A CHAVE SE REPETE,  *
009440*  SO' ACUMULA O VALOR NO TOTAL DO GRUPO (WS-QB-GASTO).         *
009450*-------------------------------------------------------------*
009460 3025-TRATA-UM-REGISTRO.
009470     IF PRIMEIRA-LEITURA-SIM
009480         PERFORM 3030-COMECA-GRUPO
009490     ELSE
009500         IF SRT-USER-UUID NOT = WS-QB-USER-UUID
009510            OR SRT-CATEGORIA NOT = WS-QB-CATEGORIA
009520            OR SRT-PERIODO   NOT = WS-QB-PERIODO
009530             PERFORM 3040-FECHA-GRUPO THRU 3040-EXIT
009540             PERFORM 3030-COMECA-GRUPO
009550         ELSE
009560             ADD SRT-VALOR TO WS-QB-GASTO
009570         END-IF
009580     END-IF.
009590     RETURN ARQ-ORDENADO INTO REG-ORDENADO
009600         AT END
009610             SET FIM-ORDENADO TO TRUE
009620     END-RETURN.
009630*-------------------------------------------------------------*
009640*  ABRE UM NOVO GRUPO DE QUEBRA - GRAVA A NOVA CHAVE EM         *
009650*  WS-QB-xxx E JA' COLOCA O VALOR DO PRIMEIRO REGISTRO DO       *
009660*  GRUPO EM WS-QB-GASTO (OS DEMAIS REGISTROS DO MESMO GRUPO SAO *
009670*  SOMADOS EM 3025, NO RAMO ELSE DO TESTE DE QUEBRA).           *
009680*-------------------------------------------------------------*
009690 3030-COMECA-GRUPO.
009700     MOVE "N" TO WS-PRIMEIRA-LEITURA.
009710     MOVE SRT-USER-UUID TO WS-QB-USER-UUID.
009720     MOVE SRT-CATEGORIA TO WS-QB-CATEGORIA.
009730     MOVE SRT-PERIODO   TO WS-QB-PERIODO.
009740     MOVE SRT-VALOR     TO WS-QB-GASTO.
009750*-------------------------------------------------------------*
009760*  FECHA O GRUPO CORRENTE: PROCURA O TETO NA TABELA DE        *
009770*  ORCAMENTOS E EMITE A LINHA DE ESTOURO QUANDO O GASTO       *
009780*  ULTRAPASSA O LIMITE.  CH#1339 ACRESCENTA O PERCENTUAL DE   *
009790*  ESTOURO (COM GUARDA CONTRA DIVISAO POR ZERO, POIS O TETO   *
009800*  PODE SER ZERO - VIDE CH#0672), O CARIMBO DE GERACAO E O    *
009810*  NUMERO SEQUENCIAL DA LINHA NO LOTE.                        *
009820*-------------------------------------------------------------*
009830*  CH#1403 - SET IDX-TO TO 1 ABAIXO.  ESTE PARAGRAFO E'        *
009840*  PERFORMADO UMA VEZ POR GRUPO DE QUEBRA (3025/3020), E NAO    *
009850*  UMA VEZ SO' NO LOTE - O DEFEITO ERA AINDA MAIS VISIVEL AQUI  *
009860*  PORQUE 3500-GRAVA-SAIDA-ORCAMENTOS (QUE RODA ANTES, VIDE     *
009870*  1000-INICIO) DEIXA IDX-TO EM WS-QTDE-ORCAMENTOS+1 - SEM O    *
009880*  RESET, O PRIMEIRO GRUPO DE DESPESAS DA FASE DE EXCECOES JA'  *
009890*  COMECAVA A BUSCA FORA DA TABELA E CAIA DIRETO NO AT END,     *
009900*  TRATANDO TODO MUNDO COMO "ORCAMENTO NAO ENCONTRADO".         *
009910*-------------------------------------------------------------*
009920 3040-FECHA-GRUPO.
009930     SET IDX-TO TO 1.
009940     SET WS-ACHOU-NAO TO TRUE.
009950     SEARCH TAB-ORC-OCOR VARYING IDX-TO
009960         AT END
009970             CONTINUE
009980         WHEN TO-REGISTRO-ATIVO (IDX-TO)
009990            AND TO-USER-UUID (IDX-TO) = WS-QB-USER-UUID
010000            AND TO-CATEGORIA (IDX-TO) = WS-QB-CATEGORIA
010010            AND TO-PERIODO   (IDX-TO) = WS-QB-PERIODO
010020             SET WS-ACHOU-SIM TO TRUE.
010030     IF WS-ACHOU-NAO
010040*        NAO HA ORCAMENTO CADASTRADO PARA ESTE GRUPO - NADA A  *
010050*        COMPARAR, SEGUE PARA O PROXIMO GRUPO SEM GERAR EXCECAO*
010060         GO TO 3040-EXIT.
010070     IF WS-QB-GASTO > TO-VALOR-LIMITE (IDX-TO)
010080         MOVE WS-QB-USER-UUID           TO BE-USER-UUID
010090         MOVE WS-QB-CATEGORIA           TO BE-CATEGORIA
010100         MOVE WS-QB-PERIODO             TO BE-PERIODO
010110         MOVE TO-VALOR-LIMITE (IDX-TO)  TO BE-LIMITE
010120         MOVE WS-QB-GASTO               TO BE-GASTO
010130         COMPUTE BE-EXCEDENTE ROUNDED =
010140             WS-QB-GASTO - TO-VALOR-LIMITE (IDX-TO)
010150         IF TO-VALOR-LIMITE (IDX-TO) > ZEROS
010160             COMPUTE BE-PCT-EXCEDIDO ROUNDED =
010170                 (WS-QB-GASTO / TO-VALOR-LIMITE (IDX-TO) * 100)
010180                     - 100
010190         ELSE
010200             MOVE 999.99 TO BE-PCT-EXCEDIDO
010210         END-IF
010220         MOVE WS-DHS-DATA               TO BE-DATA-GERACAO-R
010230         MOVE WS-DHS-HORA               TO BE-HORA-GERACAO
010240         ADD 1 TO WS-QTDE-ESTOUROS
010250         MOVE WS-QTDE-ESTOUROS          TO BE-NUM-SEQ
010260         SET HOUVE-ESTOURO-NO-LOTE TO TRUE
010270         WRITE REG-ORCAMENTO-EXCECAO.
010280 3040-EXIT.
010290     EXIT.
010300*=============================================================*
010310 END PROGRAM ORCAMEN.
