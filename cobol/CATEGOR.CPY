000100*=============================================================*
000200*  C A T E G O R   -   L A Y O U T   D E   R E G I S T R O    *
000300*                                                             *
000400*  COPYBOOK DO CADASTRO-MESTRE DE CATEGORIAS.  CADA USUARIO   *
000500*  TEM SUA PROPRIA FAIXA DE CATEGORIAS (RECEITAS/DESPESAS).   *
000600*  O ARQUIVO E' LIDO UMA UNICA VEZ NO INICIO DO LOTE E        *
000700*  CARREGADO EM TABELA PARA CONSULTA (NEM DESPESA.CBL NEM     *
000800*  ORCAMEN.CBL SAO DONOS DESTE CADASTRO - SOMENTE CONSULTAM). *
000900*-------------------------------------------------------------*
001000*  ALTERADO EM 1994-02-11 POR J.R.S. - GRAVACAO INICIAL.      *
001100*  ALTERADO EM 2003-04-22 POR M.A.F. - ACRESCIDOS CODIGO,     *
001200*  ICONE E COR DA CATEGORIA PARA O NOVO GRAFICO DE PIZZA EM   *
001300*  CORES DO SISTEMA ON-LINE (CH#1121).  CAMPOS LIDOS POR      *
001400*  ESTE LOTE SOMENTE PARA REPASSE - NAO HA REGRA DE LOTE      *
001500*  SOBRE ELES (NEM DESPESA.CBL NEM ORCAMEN.CBL OS CONSOMEM).  *
001600*=============================================================*
001700 01  REG-CATEGORIA.
001800     03  CAT-NOME                PIC X(30).
001900     03  CAT-TIPO                PIC X(10).
002000         88  CAT-TIPO-RECEITA        VALUE "RECEITA".
002100         88  CAT-TIPO-DESPESA        VALUE "DESPESA".
002200     03  CAT-USER-UUID           PIC X(36).
002300     03  CAT-COD-CATEGORIA       PIC X(10).
002400     03  CAT-COD-ICONE           PIC X(05).
002500     03  CAT-COD-COR             PIC X(07).
002600     03  CAT-IND-PADRAO          PIC X(01).
002700         88  CAT-CATEGORIA-PADRAO    VALUE "S".
002800         88  CAT-CATEGORIA-PROPRIA   VALUE "N".
002900     03  CAT-IND-ATIVA           PIC X(01).
003000         88  CAT-CATEGORIA-ATIVA     VALUE "S".
003100         88  CAT-CATEGORIA-INATIVA   VALUE "N".
003200     03  CAT-ORDEM-EXIBICAO      PIC 9(03).
003300     03  CAT-DATA-INCLUSAO.
003400         05  CAT-INCL-ANO        PIC 9(04).
003500         05  CAT-INCL-MES        PIC 9(02).
003600         05  CAT-INCL-DIA        PIC 9(02).
003700     03  CAT-DATA-INCLUSAO-R REDEFINES CAT-DATA-INCLUSAO
003800                                 PIC 9(08).
003900     03  FILLER                  PIC X(20).
