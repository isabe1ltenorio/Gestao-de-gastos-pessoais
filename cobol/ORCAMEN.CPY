000100*=============================================================*
000200*  O R C A M E N   -   L A Y O U T   D E   R E G I S T R O    *
000300*                                                             *
000400*  COPYBOOK DO TETO DE ORCAMENTO MENSAL POR USUARIO/          *
000500*  CATEGORIA/PERIODO.  CAMPO ORC-COD-MOVTO E' O CODIGO DE     *
000600*  MOVIMENTO DO ARQUIVO DE TRANSACOES (ORCAMENTO-IN) - O      *
000700*  SISTEMA ON-LINE GRAVA 'I' PARA INCLUSAO, 'A' PARA          *
000800*  ALTERACAO E 'E' PARA EXCLUSAO QUANDO EXTRAI O LOTE DE      *
000900*  MANUTENCAO DE ORCAMENTOS; NO ARQUIVO DE SAIDA (ORCAMENTO-  *
001000*  OUT), QUE REFLETE O ORCAMENTO JA CONSOLIDADO, O CAMPO FICA *
001100*  SEMPRE COM 'I' (REGISTRO ATIVO).                           *
001200*-------------------------------------------------------------*
001300*  ALTERADO EM 1994-03-02 POR J.R.S. - GRAVACAO INICIAL.      *
001400*  ALTERADO EM 1998-11-20 POR M.A.F. - ACRESCIDO ORC-COD-     *
001500*  MOVTO PARA SUPORTAR ALTERACAO/EXCLUSAO NO LOTE (CH#0926).  *
001600*  ALTERADO EM 2008-05-09 POR V.P.C. - ACRESCIDOS CAMPOS DE   *
001700*  ALERTA DE ESTOURO (PERCENTUAL), RENOVACAO AUTOMATICA DO    *
001800*  TETO E AUDITORIA DE INCLUSAO/ALTERACAO, REPLICANDO O       *
001900*  CADASTRO DO SISTEMA ON-LINE (CH#1339).  ORC-NUM-SEQ-LOTE   *
002000*  E' ATRIBUIDO PELO PROPRIO LOTE NA GRAVACAO DE SAIDA.       *
002100*=============================================================*
002200 01  REG-ORCAMENTO.
002300     03  ORC-COD-MOVTO           PIC X(01).
002400         88  ORC-INCLUSAO            VALUE "I".
002500         88  ORC-ALTERACAO           VALUE "A".
002600         88  ORC-EXCLUSAO            VALUE "E".
002700     03  ORC-CHAVE.
002800         05  ORC-UUID            PIC X(36).
002900     03  ORC-USER-UUID           PIC X(36).
003000     03  ORC-CATEGORIA           PIC X(30).
003100     03  ORC-VALOR-LIMITE        PIC S9(9)V99 COMP-3.
003200     03  ORC-PERIODO.
003300         05  ORC-PERIODO-ANO     PIC 9(04).
003400         05  ORC-PERIODO-MES     PIC 9(02).
003500     03  ORC-PERIODO-R REDEFINES ORC-PERIODO
003600                                 PIC 9(06).
003700     03  ORC-IND-ALERTA          PIC X(01).
003800         88  ORC-ALERTA-LIGADO       VALUE "S".
003900         88  ORC-ALERTA-DESLIGADO    VALUE "N".
004000     03  ORC-PCT-ALERTA          PIC 9(03).
004100     03  ORC-IND-RENOVACAO-AUTO  PIC X(01).
004200         88  ORC-RENOVA-AUTOMATICO   VALUE "S".
004300         88  ORC-NAO-RENOVA-AUTO     VALUE "N".
004400     03  ORC-VALOR-GASTO-ANTERIOR PIC S9(9)V99 COMP-3.
004500     03  ORC-DATA-INCLUSAO.
004600         05  ORC-INCL-ANO        PIC 9(04).
004700         05  ORC-INCL-MES        PIC 9(02).
004800         05  ORC-INCL-DIA        PIC 9(02).
004900     03  ORC-DATA-INCLUSAO-R REDEFINES ORC-DATA-INCLUSAO
005000                                 PIC 9(08).
005100     03  ORC-DATA-ALTERACAO.
005200         05  ORC-ALT-ANO         PIC 9(04).
005300         05  ORC-ALT-MES         PIC 9(02).
005400         05  ORC-ALT-DIA         PIC 9(02).
005500     03  ORC-DATA-ALTERACAO-R REDEFINES ORC-DATA-ALTERACAO
005600                                 PIC 9(08).
005700     03  ORC-USUARIO-ALTERACAO   PIC X(08).
005800     03  ORC-NUM-SEQ-LOTE        PIC 9(07).
005900     03  FILLER                  PIC X(26).
