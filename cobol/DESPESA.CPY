000100*=============================================================*
000200*  D E S P E S A   -   L A Y O U T   D E   R E G I S T R O    *
000300*                                                             *
000400*  COPYBOOK DO REGISTRO DE LANCAMENTO DE DESPESA (GASTO) DO   *
000500*  USUARIO.  UTILIZADO PELO DESPESA.CBL TANTO NO ARQUIVO DE   *
000600*  ENTRADA (DESPESA-IN) QUANTO NO ARQUIVO DE SAIDA DE         *
000700*  DESPESAS ACEITAS/CONTABILIZADAS (DESPESA-OUT).             *
000800*-------------------------------------------------------------*
000900*  ALTERADO EM 1994-02-11 POR J.R.S. - GRAVACAO INICIAL DO    *
001000*  LAYOUT PARA O LOTE NOTURNO DO GESTOR FINANCEIRO (CH#0401). *
001100*  ALTERADO EM 1999-10-05 POR M.A.F. - AMPLIADO DESP-OBSERV.  *
001200*  PARA 100 POSICOES A PEDIDO DA CONTABILIDADE (CH#1187).     *
001300*  ALTERADO EM 2007-08-14 POR V.P.C. - ACRESCIDOS CAMPOS DE   *
001400*  FORMA DE PAGAMENTO, PARCELAMENTO E ORIGEM DO LANCAMENTO,   *
001500*  REPLICANDO O QUE O CELULAR DO SISTEMA ON-LINE JA GRAVAVA   *
001600*  (CH#1301).  LAYOUT PASSA A CARREGAR TAMBEM OS CAMPOS DE    *
001700*  AUDITORIA DE INCLUSAO (DATA/HORA/USUARIO) QUE ANTES SO'    *
001800*  EXISTIAM NO BANCO DO SISTEMA ON-LINE.  DESP-NUM-SEQ-LOTE E'*
001900*  ATRIBUIDO PELO PROPRIO LOTE NA GRAVACAO, NAO VEM DA ENTRADA*
002000*=============================================================*
002100 01  REG-DESPESA.
002200     03  DESP-CHAVE.
002300         05  DESP-UUID           PIC X(36).
002400     03  DESP-USER-UUID          PIC X(36).
002500     03  DESP-DATA.
002600         05  DESP-DATA-ANO       PIC 9(04).
002700         05  DESP-DATA-MES       PIC 9(02).
002800         05  DESP-DATA-DIA       PIC 9(02).
002900     03  DESP-DATA-R REDEFINES DESP-DATA
003000                                 PIC 9(08).
003100     03  DESP-CATEGORIA          PIC X(30).
003200     03  DESP-VALOR              PIC S9(9)V99 COMP-3.
003300     03  DESP-DESTINO            PIC X(30).
003400     03  DESP-OBSERVACOES        PIC X(100).
003500     03  DESP-COD-MOEDA          PIC X(03).
003600     03  DESP-FORMA-PGTO         PIC X(02).
003700         88  DESP-PGTO-DINHEIRO      VALUE "01".
003800         88  DESP-PGTO-CARTAO-CRED   VALUE "02".
003900         88  DESP-PGTO-CARTAO-DEB    VALUE "03".
004000         88  DESP-PGTO-PIX           VALUE "04".
004100         88  DESP-PGTO-BOLETO        VALUE "05".
004200     03  DESP-IND-RECORRENTE     PIC X(01).
004300         88  DESP-DESPESA-RECORRENTE VALUE "S".
004400         88  DESP-DESPESA-AVULSA     VALUE "N".
004500     03  DESP-NUM-PARCELA        PIC 9(02).
004600     03  DESP-QTD-PARCELAS       PIC 9(02).
004700     03  DESP-VALOR-PARCELA      PIC S9(9)V99 COMP-3.
004800     03  DESP-COD-ORIGEM         PIC X(01).
004900         88  DESP-ORIGEM-WEB         VALUE "W".
005000         88  DESP-ORIGEM-APP         VALUE "A".
005100         88  DESP-ORIGEM-IMPORTACAO  VALUE "I".
005200     03  DESP-IND-SITUACAO       PIC X(01).
005300         88  DESP-SITUACAO-ATIVA     VALUE "A".
005400         88  DESP-SITUACAO-CANCELADA VALUE "C".
005500     03  DESP-DATA-INCLUSAO.
005600         05  DESP-INCL-ANO       PIC 9(04).
005700         05  DESP-INCL-MES       PIC 9(02).
005800         05  DESP-INCL-DIA       PIC 9(02).
005900     03  DESP-DATA-INCLUSAO-R REDEFINES DESP-DATA-INCLUSAO
006000                                 PIC 9(08).
006100     03  DESP-HORA-INCLUSAO      PIC 9(06).
006200     03  DESP-USUARIO-INCLUSAO   PIC X(08).
006300     03  DESP-NUM-SEQ-LOTE       PIC 9(07).
006400     03  FILLER                  PIC X(30).
